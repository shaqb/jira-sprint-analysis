000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  LRNVALID.
000400       AUTHOR. M MORALES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 04/06/03.
000700       DATE-COMPILED. 04/06/03.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED BY LRNRPT FOR EVERY RETAINED TICKET TO DECIDE
001400*          WHETHER A DISCIPLINE'S LEARNINGS TEXT IS A REAL
001500*          LEARNING OR JUST A PLACEHOLDER LEFT BY THE UPSTREAM EXTRACT
001600*          (BLANK, "0", "0.0", "NONE", "N/A", OR ANY STRING OF
001700*          NOTHING BUT ZEROES AND DOTS SUCH AS "00.00").
001800*
001900*          TRIMMING REUSES THE REVERSE/TALLY TRICK FROM STRLTH.
002200*
002300******************************************************************
002400*
002500***** 040603MM  ORIGINAL LOGIC LIFTED FROM STRLTH TRIM ROUTINE   *
002600***** 071503MM  ADDED N/A AND NONE TO THE PLACEHOLDER LIST       *
002700***** 021399TG  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM      *
002800***** 091117JS  ADDED ALL-ZERO-AND-DOT TEST FOR "00.00" ETC      *
002900******************************************************************
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SOURCE-COMPUTER. IBM-390.
003300       OBJECT-COMPUTER. IBM-390.
003400       INPUT-OUTPUT SECTION.
003500*
003600       DATA DIVISION.
003700       FILE SECTION.
003800*
003900       WORKING-STORAGE SECTION.
004000       01  MISC-FIELDS.
004200           05 TRIM-LTH              PIC S9(4) COMP.
004300           05 WS-UPPER-TEXT         PIC X(60).
004400           05 WS-REV-TEXT           PIC X(60).
004500           05 SCAN-SUB              PIC 9(4) COMP.
004550           05 SCAN-SUB-S REDEFINES SCAN-SUB PIC S9(4) COMP.
004600           05 NON-ZERO-DOT-SW       PIC X(1) VALUE "N".
004700               88 FOUND-NON-ZERO-DOT   VALUE "Y".
004750           05 FILLER                PIC X(4).
004760*
004770****** FLAT VIEW OF THE WORKING FIELDS, RESETS THEM ALL IN ONE MOVE*
004790       01  MISC-FIELDS-FLAT REDEFINES MISC-FIELDS.
004795           05  FILLER                  PIC X(129).
004800*
004810****** LENGTH COUNTER FOR THE LEADING-SPACE TALLY, KEPT ON ITS OWN*
004830       77  L                         PIC S9(4) COMP.
004840*
004900       01  PLACEHOLDER-TABLE.
005000           05  PLACEHOLDER-ROW OCCURS 5 TIMES
005100                               INDEXED BY PH-IDX.
005200               10  PLACEHOLDER-VAL  PIC X(4).
005210           05  FILLER                   PIC X(4).
005220*
005230****** FLAT VIEW OF THE PLACEHOLDER TABLE, CHECKED DURING UNIT TEST*
005250       01  PLACEHOLDER-TABLE-FLAT REDEFINES PLACEHOLDER-TABLE.
005260           05  FILLER                   PIC X(24).
005300*
005400       LINKAGE SECTION.
005500       01  LEARNINGS-TEXT           PIC X(60).
005600       01  VALID-SW                 PIC X(1).
005700           88 LEARNING-IS-VALID        VALUE "Y".
005800           88 LEARNING-IS-PLACEHOLDER  VALUE "N".
005900*
006000       PROCEDURE DIVISION USING LEARNINGS-TEXT, VALID-SW.
006100       000-MAINLINE.
006200           MOVE SPACE TO VALID-SW.
006300           MOVE ZERO  TO L, TRIM-LTH.
006400*
006500           MOVE FUNCTION REVERSE(LEARNINGS-TEXT) TO WS-REV-TEXT.
006600           INSPECT WS-REV-TEXT TALLYING L FOR LEADING SPACES.
006700           COMPUTE TRIM-LTH = LENGTH OF LEARNINGS-TEXT - L.
006800*
006900           IF TRIM-LTH = ZERO
007000               GOBACK.
007100*
007200           MOVE FUNCTION UPPER-CASE(LEARNINGS-TEXT)
007300                TO WS-UPPER-TEXT.
007400*
007500           MOVE "0   " TO PLACEHOLDER-VAL(1).
007600           MOVE "0.0 " TO PLACEHOLDER-VAL(2).
007700           MOVE "NONE" TO PLACEHOLDER-VAL(3).
007800           MOVE "N/A " TO PLACEHOLDER-VAL(4).
007900           MOVE "NAN " TO PLACEHOLDER-VAL(5).
008000*
008100           PERFORM 100-CHECK-PLACEHOLDER-LIST
008200                   VARYING PH-IDX FROM 1 BY 1
008300                   UNTIL PH-IDX > 5
008400                      OR LEARNING-IS-PLACEHOLDER.
008500           IF LEARNING-IS-PLACEHOLDER
008600               GOBACK.
008700*
008800           PERFORM 200-CHECK-ZERO-AND-DOT.
008900           IF LEARNING-IS-PLACEHOLDER
009000               GOBACK.
009100*
009200           MOVE "Y" TO VALID-SW.
009300           GOBACK.
009400*
009500       100-CHECK-PLACEHOLDER-LIST.
009600           IF WS-UPPER-TEXT(1:TRIM-LTH) =
009700                    PLACEHOLDER-VAL(PH-IDX)(1:TRIM-LTH)
009800              AND FUNCTION LENGTH(
009900                    FUNCTION TRIM(PLACEHOLDER-VAL(PH-IDX))) =
010000                    TRIM-LTH
010100               MOVE "N" TO VALID-SW.
010200       100-EXIT.
010300           EXIT.
010400*
010500       200-CHECK-ZERO-AND-DOT.
010600*****   TREATS STRINGS LIKE "00.00" AS PLACEHOLDERS TOO - ANY   *
010650*****   STRING MADE UP OF NOTHING BUT "0" AND "." CHARACTERS     *
010800           MOVE "N" TO NON-ZERO-DOT-SW.
011000           PERFORM 210-SCAN-ONE-CHAR THRU 210-EXIT
011100                   VARYING SCAN-SUB FROM 1 BY 1
011200                   UNTIL SCAN-SUB > TRIM-LTH.
011300           IF NOT FOUND-NON-ZERO-DOT
011400               MOVE "N" TO VALID-SW.
011500       200-EXIT.
011600           EXIT.
011700*
011800       210-SCAN-ONE-CHAR.
011900           IF WS-UPPER-TEXT(SCAN-SUB:1) NOT = "0"
012000              AND WS-UPPER-TEXT(SCAN-SUB:1) NOT = "."
012100               MOVE "Y" TO NON-ZERO-DOT-SW.
012200       210-EXIT.
012300           EXIT.
