000100******************************************************************
000200***** ABNDREC  -  COMMON ABEND-TRAP WORK AREA                    *
000300***** WRITTEN TO SYSOUT AHEAD OF THE FORCED 0C7 ABEND SO THE     *
000400***** OPERATOR CAN SEE WHICH PARAGRAPH AND WHAT VALUES WERE IN   *
000500***** PLAY WITHOUT HAVING TO READ A DUMP - SAME CONVENTION USED  *
000600***** SHOP-WIDE ON ALL ESTIMATION-ANALYSIS JOBSTEPS.             *
000700*****                                                            *
000800***** 021494JS  ORIGINAL LAYOUT                                  *
000900******************************************************************
001000    01  ABEND-WORK-AREA.
001100        05  PARA-NAME               PIC X(32) VALUE SPACES.
001200        05  ABEND-REASON            PIC X(60) VALUE SPACES.
001300        05  EXPECTED-VAL            PIC X(15) VALUE SPACES.
001400        05  ACTUAL-VAL              PIC X(15) VALUE SPACES.
001500        05  ZERO-VAL                PIC S9(1) COMP VALUE ZERO.
001600        05  ONE-VAL                 PIC S9(1) COMP VALUE 1.
001700        05  FILLER                  PIC X(8).
