000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  LRNRPT.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 01/05/98.
000600       DATE-COMPILED. 01/05/98.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE PER-DISCIPLINE LEARNINGS
001300*          LISTING FROM THE SPRINT TICKET EXTRACT FILE.
001400*
001500*          FOR EACH OF THE FIVE DISCIPLINES (QA, TA, FE, BE, BA,
001600*          IN THAT ORDER) THE TICKET FILE IS READ END TO END AND
001700*          EVERY RETAINED TICKET'S LEARNINGS TEXT FOR THAT
001800*          DISCIPLINE IS PASSED TO LRNVALID.  EACH VALID LEARNING
001900*          PRODUCES ONE DETAIL LINE UNDER THAT DISCIPLINE'S
002000*          SECTION HEADER; AN EMPTY SECTION GETS A SINGLE
002100*          "NO LEARNINGS FOUND" LINE INSTEAD.  BLANK-KEY TICKETS
002200*          ARE EXTRACT PADDING AND ARE DISCARDED, AS IN ESTANLYZ.
002300*          THE TICKET FILE IS CLOSED AND REOPENED ONCE PER
002400*          DISCIPLINE SO EACH SECTION SEES EVERY RETAINED TICKET
002500*          IN ITS ORIGINAL EXTRACT ORDER.
002600*
003100*
003200******************************************************************
003300*
003400***** 010598JS  ORIGINAL PROGRAM - LEARNINGS LISTING BY DISCIPLINE*
003500***** 021399TG  Y2K REVIEW - NO 2-DIGIT DATE FIELDS IN THIS PGM   *
003600***** 040603MM  REPLACED INLINE PLACEHOLDER TEST WITH CALL TO     *
003610*****            LRNVALID SO BOTH REPORTS SHARE ONE RULE SET      *
003700***** 071503MM  RERUN AFTER LRNVALID PICKED UP N/A/NONE VALUES    *
003800***** 091117JS  ADDED "NO LEARNINGS FOUND" LINE FOR EMPTY SECTION*
003900***** 112219TG  WIDENED SUMMARY COLUMN TO MATCH ESTANLYZ CHANGE   *
004500******************************************************************
004600*
004700               INPUT FILE              -   TICKETS
004800
004900               OUTPUT FILE PRODUCED    -   LRNRPT
005000
005100               DUMP FILE               -   SYSOUT
005200
005300******************************************************************
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SOURCE-COMPUTER. IBM-390.
005700       OBJECT-COMPUTER. IBM-390.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           SELECT SYSOUT
006300           ASSIGN TO UT-S-SYSOUT
006400             ORGANIZATION IS SEQUENTIAL.
006500*
006600           SELECT TICKETS
006700           ASSIGN TO UT-S-TICKETS
006800             ACCESS MODE IS SEQUENTIAL
006900             FILE STATUS IS IFCODE.
007000*
007100           SELECT LRNRPT
007200           ASSIGN TO UT-S-LRNRPT
007300             ACCESS MODE IS SEQUENTIAL
007400             FILE STATUS IS OFCODE.
007500*
007600       DATA DIVISION.
007700       FILE SECTION.
007800       FD  SYSOUT
007900           RECORDING MODE IS F
008000           LABEL RECORDS ARE STANDARD
008100           RECORD CONTAINS 132 CHARACTERS
008200           BLOCK CONTAINS 0 RECORDS
008300           DATA RECORD IS SYSOUT-REC.
008400       01  SYSOUT-REC                  PIC X(132).
008500*
008600****** TICKET EXTRACT, SAME LAYOUT ESTANLYZ READS - REOPENED
008610****** ONCE PER DISCIPLINE
008800       FD  TICKETS
008900           RECORDING MODE IS F
009000           LABEL RECORDS ARE STANDARD
009100           RECORD CONTAINS 480 CHARACTERS
009200           BLOCK CONTAINS 0 RECORDS
009300           DATA RECORD IS TICKETS-REC.
009400       01  TICKETS-REC.
009500           COPY TKTREC.
009600*
009700****** PER-DISCIPLINE LEARNINGS LISTING - PRINT LINE
009800       FD  LRNRPT
009900           RECORDING MODE IS F
010000           LABEL RECORDS ARE STANDARD
010100           RECORD CONTAINS 132 CHARACTERS
010200           BLOCK CONTAINS 0 RECORDS
010300           DATA RECORD IS LRNRPT-REC.
010400       01  LRNRPT-REC                  PIC X(132).
010500*
010600       WORKING-STORAGE SECTION.
010700*
010800       01  FILE-STATUS-CODES.
010900           05  IFCODE                  PIC X(2).
011000               88 NO-MORE-TICKETS       VALUE "10".
011100               88 CODE-READ             VALUE SPACES.
011200           05  OFCODE                  PIC X(2).
011300               88 CODE-WRITE            VALUE SPACES.
011400           05  FILLER                  PIC X(2).
011500*
011600****** FLAT VIEW OF THE FILE-STATUS GROUP FOR THE ABEND LINE
011800       01  FILE-STATUS-FLAT REDEFINES FILE-STATUS-CODES.
011900           05  FILLER                   PIC X(6).
012000*
012100       01  DISC-NAME-TABLE.
012200           05  DISC-NAME-ROW OCCURS 5 TIMES INDEXED BY DN-IDX.
012300               10  DISC-NAME-2         PIC X(2).
012400               10  DISC-NAME-FULL      PIC X(9).
012500           05  FILLER                   PIC X(5).
012600*
012700****** FLAT VIEW OF THE DISCIPLINE-NAME TABLE FOR DEBUG DUMPS
012900       01  DISC-NAME-FLAT REDEFINES DISC-NAME-TABLE.
013000           05  FILLER                   PIC X(60).
013100*
013200       01  COUNTERS-IDXS-AND-ACCUMULATORS.
013300           05 RECORDS-READ              PIC 9(7) COMP.
013400           05 TICKETS-DISCARDED         PIC 9(7) COMP.
013500           05 LEARNINGS-WRITTEN         PIC 9(7) COMP.
013600           05 VALID-COUNT-THIS-DISC     PIC 9(5) COMP.
013800           05 FILLER                    PIC X(4).
013900*
014000****** FLAT VIEW OF THE COUNTER GROUP - 010598JS
014300       01  CTR-FLAT REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
014400           05  FILLER                   PIC X(20).
014500*
014510*
014520****** PAGE COUNTER - RUNS ACROSS ALL FIVE DISCIPLINE SECTIONS
014540       77  WS-PAGES                 PIC 9(3) COMP.
014550*
014600       01  FLAGS-AND-SWITCHES.
014700           05 MORE-DATA-SW              PIC X(01) VALUE "Y".
014800               88 NO-MORE-DATA          VALUE "N".
014900           05 FILLER                    PIC X(4).
015000*
015100       01  WS-VALID-SW                  PIC X(1).
015200           88 LEARNING-IS-VALID            VALUE "Y".
015300           88 LEARNING-IS-PLACEHOLDER      VALUE "N", SPACE.
015400*
015500****** REPORT PRINT LINES
015600       01  WS-HDR-REC.
015700           05  FILLER                  PIC X(35) VALUE SPACES.
015800           05  FILLER                  PIC X(24) VALUE
015900               "SPRINT LEARNINGS LISTING".
016000           05  FILLER                  PIC X(21) VALUE SPACES.
016100           05  HDR-PAGE-LIT            PIC X(5)  VALUE "PAGE ".
016200           05  HDR-PAGE-O              PIC ZZ9.
016300           05  FILLER                  PIC X(44) VALUE SPACES.
016400*
016500       01  WS-DISC-HDR-REC.
016600           05  FILLER                  PIC X(2)  VALUE SPACES.
016700           05  DH-DISC-O               PIC X(2).
016800           05  FILLER                  PIC X(1)  VALUE SPACES.
016900           05  FILLER                  PIC X(9)  VALUE "LEARNINGS".
017000           05  FILLER                  PIC X(118) VALUE SPACES.
017100*
017200       01  WS-COLM-HDR-REC.
017300           05  FILLER                  PIC X(2)  VALUE SPACES.
017400           05  FILLER                  PIC X(10) VALUE "TICKET-KEY".
017500           05  FILLER                  PIC X(3)  VALUE SPACES.
017600           05  FILLER                  PIC X(50) VALUE "SUMMARY".
017700           05  FILLER                  PIC X(3)  VALUE SPACES.
017800           05  FILLER                  PIC X(60) VALUE "LEARNINGS".
017900           05  FILLER                  PIC X(4)  VALUE SPACES.
018000*
018100       01  WS-DETAIL-REC.
018200           05  FILLER                  PIC X(2)  VALUE SPACES.
018300           05  DTL-KEY-O               PIC X(10).
018400           05  FILLER                  PIC X(3)  VALUE SPACES.
018500           05  DTL-SUMMARY-O           PIC X(50).
018600           05  FILLER                  PIC X(3)  VALUE SPACES.
018700           05  DTL-LEARNINGS-O         PIC X(60).
018800           05  FILLER                  PIC X(4)  VALUE SPACES.
018900*
019000       01  WS-NONE-REC.
019100           05  FILLER                  PIC X(2)  VALUE SPACES.
019200           05  FILLER                  PIC X(18) VALUE
019300               "NO LEARNINGS FOUND".
019400           05  FILLER                  PIC X(112) VALUE SPACES.
019500*
019600       01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
019700*
019800       COPY ABNDREC.
019900*
020000       PROCEDURE DIVISION.
020100           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020200           PERFORM 100-PROCESS-ONE-DISC THRU 100-EXIT
020300                   VARYING DN-IDX FROM 1 BY 1 UNTIL DN-IDX > 5.
020400           PERFORM 999-CLEANUP THRU 999-EXIT.
020500           MOVE +0 TO RETURN-CODE.
020600           GOBACK.
020700*
020800       000-HOUSEKEEPING.
020900           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021000           DISPLAY "******** BEGIN JOB LRNRPT ********".
021100           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021200           MOVE "QA" TO DISC-NAME-2(1).
021300           MOVE "QUALITY" TO DISC-NAME-FULL(1).
021400           MOVE "TA" TO DISC-NAME-2(2).
021500           MOVE "TECH"    TO DISC-NAME-FULL(2).
021600           MOVE "FE" TO DISC-NAME-2(3).
021700           MOVE "FRONT"   TO DISC-NAME-FULL(3).
021800           MOVE "BE" TO DISC-NAME-2(4).
021900           MOVE "BACK"    TO DISC-NAME-FULL(4).
022000           MOVE "BA" TO DISC-NAME-2(5).
022100           MOVE "BUSINESS" TO DISC-NAME-FULL(5).
022200           PERFORM 810-OPEN-OUTPUT-FILES THRU 810-EXIT.
022300       000-EXIT.
022400           EXIT.
022500*
022600*****  LEARNINGS REPORT - ONE SECTION PER DISCIPLINE, THE TICKET  *
022700*****  FILE IS REOPENED AND READ END TO END FOR EVERY SECTION SO  *
022800*****  EACH DISCIPLINE SEES ALL RETAINED TICKETS IN EXTRACT ORDER *
022900       100-PROCESS-ONE-DISC.
023000           MOVE "100-PROCESS-ONE-DISC" TO PARA-NAME.
023100           MOVE ZERO TO VALID-COUNT-THIS-DISC.
023200           ADD 1 TO WS-PAGES.
023300           MOVE WS-PAGES TO HDR-PAGE-O.
023400           WRITE LRNRPT-REC FROM WS-HDR-REC
023500               AFTER ADVANCING TOP-OF-FORM.
023600           WRITE LRNRPT-REC FROM WS-BLANK-LINE.
023700           MOVE DISC-NAME-2 (DN-IDX) TO DH-DISC-O.
023800           WRITE LRNRPT-REC FROM WS-DISC-HDR-REC.
023900           WRITE LRNRPT-REC FROM WS-COLM-HDR-REC.
024000           WRITE LRNRPT-REC FROM WS-BLANK-LINE.
024100           PERFORM 800-OPEN-TICKETS THRU 800-EXIT.
024200           PERFORM 900-READ-TICKETS THRU 900-EXIT.
024300           PERFORM 110-CHECK-ONE-TICKET THRU 110-EXIT
024400                   UNTIL NO-MORE-DATA.
024500           PERFORM 850-CLOSE-TICKETS THRU 850-EXIT.
024600           IF VALID-COUNT-THIS-DISC = ZERO
024700               WRITE LRNRPT-REC FROM WS-NONE-REC
024800           END-IF.
024900           WRITE LRNRPT-REC FROM WS-BLANK-LINE.
025000       100-EXIT.
025100           EXIT.
025200*
025300*****  DISCARDS BLANK-KEY TICKETS, THEN HANDS THIS DISCIPLINE'S  *
025400*****  LEARNINGS TEXT TO LRNVALID SO BOTH REPORTS SHARE ONE      *
025500*****  PLACEHOLDER TEST                                          *
025600       110-CHECK-ONE-TICKET.
025700           IF TKT-KEY = SPACES
025800               ADD 1 TO TICKETS-DISCARDED
025900           ELSE
026000               ADD 1 TO RECORDS-READ
026100               SET TKT-DISC-IDX TO DN-IDX
026200               CALL "LRNVALID" USING
026300                   TKT-ROW-LEARNINGS (TKT-DISC-IDX)
026400                   WS-VALID-SW
026500               IF LEARNING-IS-VALID
026600                   PERFORM 120-WRITE-DETAIL-LINE THRU 120-EXIT
026700               END-IF
026800           END-IF.
026900           PERFORM 900-READ-TICKETS THRU 900-EXIT.
027000       110-EXIT.
027100           EXIT.
027200*
027300       120-WRITE-DETAIL-LINE.
027400           MOVE TKT-KEY     TO DTL-KEY-O.
027500           MOVE TKT-SUMMARY TO DTL-SUMMARY-O.
027600           MOVE TKT-ROW-LEARNINGS (TKT-DISC-IDX) TO DTL-LEARNINGS-O.
027700           WRITE LRNRPT-REC FROM WS-DETAIL-REC.
027800           ADD 1 TO VALID-COUNT-THIS-DISC.
027900           ADD 1 TO LEARNINGS-WRITTEN.
028000       120-EXIT.
028100           EXIT.
028200*
028300       800-OPEN-TICKETS.
028400           MOVE "800-OPEN-TICKETS" TO PARA-NAME.
028500           OPEN INPUT TICKETS.
028600           MOVE "Y" TO MORE-DATA-SW.
028700       800-EXIT.
028800           EXIT.
028900*
029000       810-OPEN-OUTPUT-FILES.
029100           MOVE "810-OPEN-OUTPUT-FILES" TO PARA-NAME.
029200           OPEN OUTPUT LRNRPT, SYSOUT.
029300       810-EXIT.
029400           EXIT.
029500*
029600       850-CLOSE-TICKETS.
029700           MOVE "850-CLOSE-TICKETS" TO PARA-NAME.
029800           CLOSE TICKETS.
029900       850-EXIT.
030000           EXIT.
030100*
030200       860-CLOSE-OUTPUT-FILES.
030300           MOVE "860-CLOSE-OUTPUT-FILES" TO PARA-NAME.
030400           CLOSE LRNRPT, SYSOUT.
030500       860-EXIT.
030600           EXIT.
030700*
030800       900-READ-TICKETS.
030900           READ TICKETS
031000               AT END MOVE "N" TO MORE-DATA-SW
031100               GO TO 900-EXIT
031200           END-READ.
031300           MOVE "Y" TO MORE-DATA-SW.
031400       900-EXIT.
031500           EXIT.
031600*
031700       999-CLEANUP.
031800           MOVE "999-CLEANUP" TO PARA-NAME.
031900           PERFORM 860-CLOSE-OUTPUT-FILES THRU 860-EXIT.
032000           DISPLAY "** TICKETS DISCARDED (BLANK), ALL PASSES **".
032100           DISPLAY TICKETS-DISCARDED.
032200           DISPLAY "** LEARNINGS WRITTEN          **".
032300           DISPLAY LEARNINGS-WRITTEN.
032400           DISPLAY "******** NORMAL END OF JOB LRNRPT ********".
032500       999-EXIT.
032600           EXIT.
032700*
032800       1000-ABEND-RTN.
032900           WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
033000           PERFORM 860-CLOSE-OUTPUT-FILES THRU 860-EXIT.
033100           DISPLAY "*** ABNORMAL END OF JOB - LRNRPT ***"
033200                   UPON CONSOLE.
033300           DIVIDE ZERO-VAL INTO ONE-VAL.
