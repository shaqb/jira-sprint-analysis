000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  MISSRPT.
000300       AUTHOR. M MORALES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 08/16/99.
000600       DATE-COMPILED. 08/16/99.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PICKS UP THE UNSORTED MISSWORK FILE
001300*          WRITTEN BY ESTANLYZ (ONE RECORD PER PARTIAL DISCIPLINE)
001400*          AND PRODUCES THE MISSING-DATA EXCEPTION REPORT, SORTED
001500*          BY DISCIPLINE AND TICKET-KEY.
001600*
001700*          A SECOND SECTION OF THE SAME REPORT, THE MISSING-
001800*          FIELDS SUMMARY, COUNTS HOW MANY TICKETS ACROSS ALL
001900*          DISCIPLINES SHARE EACH DISTINCT COMBINATION OF MISSING
002000*          FIELDS - THE COMBINATION COUNTS ARE BUILT INTO AN
002100*          IN-MEMORY TABLE WHILE THE SORT INPUT PROCEDURE IS
002200*          FEEDING SORTWK, SORTED HEAVIEST-COUNT-FIRST, THEN
002250*          PRINTED AFTER THE SORTED DETAIL SECTION IS COMPLETE.
002400*
002500******************************************************************
002600*
002700***** 081699JS  ORIGINAL PROGRAM                                 *
002800***** 091117JS  ADDED MISSING-FIELDS SUMMARY SECTION              *
002900***** 021399TG  Y2K REVIEW - NO DATE FIELDS DRIVE ANY LOGIC HERE  *
003000***** 112219TG  WIDENED ASSIGNEE COLUMN ON REPORT DETAIL LINE     *
003050***** 071726JS  SORTED MISSING-FIELDS SUMMARY BY COUNT DESCENDING *
003060***** 071726JS  RESET MORE-DATA-SW AT TOP OF SORT OUTPUT PROC -    *
003070*****            DETAIL SECTION WAS PRINTING NO LINES AT ALL      *
003100******************************************************************
003200*
003300               WORK FILE FROM ESTANLYZ  -   MISSWORK
003400
003500               OUTPUT FILE PRODUCED     -   MISSRPT
003600
003700               DUMP FILE                -   SYSOUT
003800
003900******************************************************************
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-390.
004300       OBJECT-COMPUTER. IBM-390.
004400       SPECIAL-NAMES.
004500           C01 IS TOP-OF-FORM.
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT SYSOUT
004900           ASSIGN TO UT-S-SYSOUT
005000             ORGANIZATION IS SEQUENTIAL.
005100*
005200           SELECT MISSWORK
005300           ASSIGN TO UT-S-MISSWORK
005400             ACCESS MODE IS SEQUENTIAL
005500             FILE STATUS IS WFCODE.
005600*
005700           SELECT SORTWK
005800           ASSIGN TO UT-S-SORTWK.
005900*
006000           SELECT MISSRPT
006100           ASSIGN TO UT-S-MISSRPT
006200             ACCESS MODE IS SEQUENTIAL
006300             FILE STATUS IS OFCODE.
006400*
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  SYSOUT
006800           RECORDING MODE IS F
006900           LABEL RECORDS ARE STANDARD
007000           RECORD CONTAINS 132 CHARACTERS
007100           BLOCK CONTAINS 0 RECORDS
007200           DATA RECORD IS SYSOUT-REC.
007300       01  SYSOUT-REC                  PIC X(132).
007400*
007500****** UNSORTED MISSING-DATA EXCEPTIONS WRITTEN BY ESTANLYZ
007600       FD  MISSWORK
007700           RECORDING MODE IS F
007800           LABEL RECORDS ARE STANDARD
007900           RECORD CONTAINS 142 CHARACTERS
008000           BLOCK CONTAINS 0 RECORDS
008100           DATA RECORD IS MISSWORK-REC.
008200       01  MISSWORK-REC.
008300           COPY ESTEXC.
008400*
008500****** SORT WORK FILE - SAME LAYOUT AS THE MISSWORK EXCEPTION REC
008600       SD  SORTWK
008700           DATA RECORD IS SORTWK-REC.
008800       01  SORTWK-REC.
008900           05  SRT-DISCIPLINE          PIC X(2).
009000           05  SRT-TICKET-KEY          PIC X(10).
009100           05  SRT-ASSIGNEE            PIC X(20).
009200           05  SRT-PRESENT-VALUES      PIC X(60).
009300           05  SRT-MISSING-FIELDS      PIC X(40).
009400           05  FILLER                  PIC X(10).
009500*
009600****** MISSING-DATA EXCEPTION REPORT - PRINT LINE
009700       FD  MISSRPT
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 132 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS MISSRPT-REC.
010300       01  MISSRPT-REC                 PIC X(132).
010400*
010500       WORKING-STORAGE SECTION.
010600*
010700       01  FILE-STATUS-CODES.
010800           05  WFCODE                  PIC X(2).
010900               88 NO-MORE-EXCEPTIONS    VALUE "10".
011000               88 CODE-READ-WORK        VALUE SPACES.
011100           05  OFCODE                  PIC X(2).
011200               88 CODE-WRITE            VALUE SPACES.
011300           05  FILLER                  PIC X(2).
011350****** FLAT ALTERNATE VIEW OF THE FILE-STATUS GROUP, USED WHEN     *
011360****** DISPLAYING BOTH CODES TOGETHER ON AN ABEND LINE             *
011370       01  FILE-STATUS-FLAT REDEFINES FILE-STATUS-CODES.
011380           05  FILLER                   PIC X(6).
011400*
011500       01  COUNTERS-IDXS-AND-ACCUMULATORS.
011600           05 EXCEPTIONS-READ           PIC 9(7) COMP.
011700           05 EXCEPTIONS-WRITTEN        PIC 9(7) COMP.
011900           05 NEXT-COMBO-SLOT           PIC 9(3) COMP.
012000           05 FILLER                    PIC X(4).
012050*
012060****** FLAT ALTERNATE VIEW OF THE COUNTER GROUP, USED TO RESET     *
012070****** ALL FOUR COUNTERS WITH ONE MOVE AT START OF JOB - 091117JS  *
012080       01  CTR-FLAT REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
012090           05  FILLER                   PIC X(14).
012100*
012110*
012120****** STANDALONE REPORT PAGE COUNTER - KEPT ON ITS OWN SINCE IT   *
012130****** DRIVES BOTH THE DETAIL SECTION AND SUMMARY SECTION HEADERS *
012140       77  WS-PAGES                 PIC 9(3) COMP.
012150*
012200       01  COMBO-TABLE.
012300           05  COMBO-ROW OCCURS 20 TIMES INDEXED BY CMB-IDX, CMB-IDX2.
012500               10  CMB-MISSING-FIELDS   PIC X(40).
012600               10  CMB-COUNT            PIC 9(5) COMP.
012700           05  FILLER                   PIC X(4).
012800*
012900****** ALTERNATE FLAT VIEW OF THE COMBO TABLE, USED TO CLEAR      *
013000****** THE WHOLE TABLE WITH ONE MOVE AT START OF JOB - 091117JS   *
013100       01  COMBO-TABLE-FLAT REDEFINES COMBO-TABLE.
013200           05  FILLER                   PIC X(884).
013300*
013310*
013320****** SCRATCH ROW USED BY THE BUBBLE SORT BELOW TO SWAP TWO      *
013330****** COMBO-TABLE ENTRIES WHEN THEY ARE FOUND OUT OF COUNT ORDER *
013340       01  TEMP-COMBO-ROW.
013350           05  TMP-MISSING-FIELDS       PIC X(40).
013360           05  TMP-COUNT                PIC 9(5) COMP.
013370           05  FILLER                   PIC X(4).
013380*
013400       01  FLAGS-AND-SWITCHES.
013500           05 MORE-DATA-SW              PIC X(01) VALUE "Y".
013600               88 NO-MORE-DATA          VALUE "N".
013700           05 BREAK-SW                  PIC X(01) VALUE "Y".
013800               88 FIRST-DETAIL-LINE     VALUE "Y".
013810           05 SWAP-SW                   PIC X(01) VALUE "Y".
013820               88 NO-SWAP-MADE          VALUE "N".
013900           05 FILLER                    PIC X(3).
014000*
014100       01  WS-CURRENT-DISC              PIC X(2) VALUE SPACES.
014200*
014300****** REPORT PRINT LINES - DETAIL SECTION
014400       01  WS-HDR-REC.
014500           05  FILLER                  PIC X(35) VALUE SPACES.
014600           05  FILLER                  PIC X(35) VALUE
014700               "MISSING-DATA EXCEPTION REPORT".
014800           05  FILLER                  PIC X(10) VALUE SPACES.
014900           05  HDR-PAGE-LIT            PIC X(5)  VALUE "PAGE ".
015000           05  HDR-PAGE-O              PIC ZZ9.
015100           05  FILLER                  PIC X(34) VALUE SPACES.
015200*
015300       01  WS-DISC-HDR-REC.
015400           05  FILLER                  PIC X(2)  VALUE SPACES.
015500           05  FILLER                  PIC X(11) VALUE "DISCIPLINE ".
015600           05  DH-DISC-O               PIC X(2).
015700           05  FILLER                  PIC X(117) VALUE SPACES.
015800*
015900       01  WS-COLM-HDR-REC.
016000           05  FILLER                  PIC X(2)  VALUE SPACES.
016100           05  FILLER                  PIC X(10) VALUE "TICKET-KEY".
016200           05  FILLER                  PIC X(3)  VALUE SPACES.
016300           05  FILLER                  PIC X(20) VALUE "ASSIGNEE".
016400           05  FILLER                  PIC X(5)  VALUE SPACES.
016500           05  FILLER                  PIC X(15) VALUE "PRESENT VALUES".
016600           05  FILLER                  PIC X(12) VALUE SPACES.
016700           05  FILLER                  PIC X(14) VALUE "MISSING FIELDS".
016800           05  FILLER                  PIC X(39) VALUE SPACES.
016900*
017000       01  WS-DETAIL-REC.
017100           05  FILLER                  PIC X(2)  VALUE SPACES.
017200           05  DTL-TICKET-KEY-O        PIC X(10).
017300           05  FILLER                  PIC X(3)  VALUE SPACES.
017400           05  DTL-ASSIGNEE-O          PIC X(20).
017500           05  FILLER                  PIC X(2)  VALUE SPACES.
017600           05  DTL-PRESENT-O           PIC X(37).
017700           05  FILLER                  PIC X(2)  VALUE SPACES.
017800           05  DTL-MISSING-O           PIC X(40).
017900           05  FILLER                  PIC X(16) VALUE SPACES.
018000*
018100       01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
018200*
018300****** REPORT PRINT LINES - MISSING-FIELDS SUMMARY SECTION
018400       01  WS-SUMM-HDR-REC.
018500           05  FILLER                  PIC X(35) VALUE SPACES.
018600           05  FILLER                  PIC X(24) VALUE
018700               "MISSING-FIELDS SUMMARY".
018800           05  FILLER                  PIC X(73) VALUE SPACES.
018900*
019000       01  WS-SUMM-COLM-HDR-REC.
019100           05  FILLER                  PIC X(2)  VALUE SPACES.
019400           05  FILLER                  PIC X(14) VALUE "MISSING FIELDS".
019500           05  FILLER                  PIC X(40) VALUE SPACES.
019600           05  FILLER                  PIC X(5)  VALUE "COUNT".
019700           05  FILLER                  PIC X(71) VALUE SPACES.
019800*
019900       01  WS-SUMM-DETAIL-REC.
020000           05  FILLER                  PIC X(2)  VALUE SPACES.
020300           05  SUM-MISSING-O           PIC X(40).
020400           05  FILLER                  PIC X(19) VALUE SPACES.
020500           05  SUM-COUNT-O             PIC ZZZZ9.
020600           05  FILLER                  PIC X(66) VALUE SPACES.
020700*
020800       COPY ABNDREC.
020900*
021000       PROCEDURE DIVISION.
021100           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021200           SORT SORTWK
021300               ASCENDING KEY SRT-DISCIPLINE SRT-TICKET-KEY
021400               INPUT PROCEDURE 200-SORT-INPUT
021500               OUTPUT PROCEDURE 300-SORT-OUTPUT.
021600           PERFORM 600-WRITE-SUMMARY THRU 600-EXIT.
021700           PERFORM 999-CLEANUP THRU 999-EXIT.
021800           MOVE +0 TO RETURN-CODE.
021900           GOBACK.
022000*
022100       000-HOUSEKEEPING.
022200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022300           DISPLAY "******** BEGIN JOB MISSRPT ********".
022400           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS
022500                      COMBO-TABLE.
022600           MOVE 1 TO NEXT-COMBO-SLOT.
022700           PERFORM 800-OPEN-FILES THRU 800-EXIT.
022800       000-EXIT.
022900           EXIT.
023000*
023100*****  SORT INPUT PROCEDURE - RELEASES EVERY MISSWORK RECORD TO  *
023200*****  SORTWK, TALLYING THE MISSING-FIELDS COMBO TABLE AS IT GOES*
023400       200-SORT-INPUT.
023500           MOVE "200-SORT-INPUT" TO PARA-NAME.
023600           PERFORM 900-READ-MISSWORK THRU 900-EXIT.
023700           PERFORM 210-RELEASE-ONE-REC THRU 210-EXIT
023800                   UNTIL NO-MORE-DATA.
023900       200-EXIT.
024000           EXIT.
024100*
024200       210-RELEASE-ONE-REC.
024300           PERFORM 220-COUNT-COMBO THRU 220-EXIT.
024400           MOVE EXC-DISCIPLINE      TO SRT-DISCIPLINE.
024500           MOVE EXC-TICKET-KEY      TO SRT-TICKET-KEY.
024600           MOVE EXC-ASSIGNEE        TO SRT-ASSIGNEE.
024700           MOVE EXC-PRESENT-VALUES  TO SRT-PRESENT-VALUES.
024800           MOVE EXC-MISSING-FIELDS  TO SRT-MISSING-FIELDS.
024900           RELEASE SORTWK-REC.
025000           PERFORM 900-READ-MISSWORK THRU 900-EXIT.
025100       210-EXIT.
025200           EXIT.
025300*
025400*****  FINDS THIS MISSING-FIELDS COMBINATION IN THE TABLE AND    *
025500*****  BUMPS ITS COUNT, OR ADDS A NEW ROW WHEN IT IS NOT THERE YET*
025600       220-COUNT-COMBO.
025700           SET CMB-IDX TO 1.
025800           SEARCH COMBO-ROW
025900               AT END
026000                   PERFORM 230-ADD-NEW-COMBO THRU 230-EXIT
026100               WHEN CMB-MISSING-FIELDS (CMB-IDX) =
026200                                        EXC-MISSING-FIELDS
026400                   ADD 1 TO CMB-COUNT (CMB-IDX).
026500       220-EXIT.
026600           EXIT.
026700*
026800       230-ADD-NEW-COMBO.
026900           IF NEXT-COMBO-SLOT > 20
027000               MOVE "COMBO-TABLE" TO ABEND-REASON
027100               GO TO 1000-ABEND-RTN.
027200           SET CMB-IDX TO NEXT-COMBO-SLOT.
027400           MOVE EXC-MISSING-FIELDS  TO CMB-MISSING-FIELDS (CMB-IDX).
027500           MOVE 1                   TO CMB-COUNT (CMB-IDX).
027600           ADD 1 TO NEXT-COMBO-SLOT.
027700       230-EXIT.
027800           EXIT.
027900*
028000*****  SORT OUTPUT PROCEDURE - WRITES THE DETAIL SECTION OF THE  *
028100*****  REPORT WITH A DISCIPLINE-NAME CONTROL BREAK               *
028200       300-SORT-OUTPUT.
028300           MOVE "300-SORT-OUTPUT" TO PARA-NAME.
028350*****  900-READ-MISSWORK LEFT MORE-DATA-SW SET TO "N" AT THE END  *
028360*****  OF THE INPUT PROCEDURE ABOVE - RESET IT HERE OR THE RETURN *
028370*****  LOOP BELOW NEVER EXECUTES - 071726JS                       *
028380           MOVE "Y" TO MORE-DATA-SW.
028400           MOVE "Y" TO BREAK-SW.
028500           PERFORM 310-RETURN-ONE-REC THRU 310-EXIT
028600                   UNTIL NO-MORE-DATA.
028700       300-EXIT.
028800           EXIT.
028900*
029000       310-RETURN-ONE-REC.
029100           RETURN SORTWK AT END
029200               MOVE "N" TO MORE-DATA-SW
029300               GO TO 310-EXIT.
029400           ADD 1 TO EXCEPTIONS-READ.
029500           IF FIRST-DETAIL-LINE OR SRT-DISCIPLINE NOT = WS-CURRENT-DISC
029600               MOVE SRT-DISCIPLINE TO WS-CURRENT-DISC
029700               MOVE "N" TO BREAK-SW
029800               PERFORM 320-WRITE-RPT-HDR THRU 320-EXIT.
029900           PERFORM 330-WRITE-DETAIL-LINE THRU 330-EXIT.
030000           ADD 1 TO EXCEPTIONS-WRITTEN.
030100       310-EXIT.
030200           EXIT.
030300*
030400       320-WRITE-RPT-HDR.
030500           ADD 1 TO WS-PAGES.
030600           MOVE WS-PAGES TO HDR-PAGE-O.
030700           WRITE MISSRPT-REC FROM WS-HDR-REC
030800               AFTER ADVANCING TOP-OF-FORM.
030900           WRITE MISSRPT-REC FROM WS-BLANK-LINE.
031000           MOVE WS-CURRENT-DISC TO DH-DISC-O.
031100           WRITE MISSRPT-REC FROM WS-DISC-HDR-REC.
031200           WRITE MISSRPT-REC FROM WS-COLM-HDR-REC.
031300           WRITE MISSRPT-REC FROM WS-BLANK-LINE.
031400       320-EXIT.
031500           EXIT.
031600*
031700       330-WRITE-DETAIL-LINE.
031800           MOVE SRT-TICKET-KEY          TO DTL-TICKET-KEY-O.
031900           MOVE SRT-ASSIGNEE            TO DTL-ASSIGNEE-O.
032000           MOVE SRT-PRESENT-VALUES (1:37) TO DTL-PRESENT-O.
032100           MOVE SRT-MISSING-FIELDS      TO DTL-MISSING-O.
032200           WRITE MISSRPT-REC FROM WS-DETAIL-REC.
032300       330-EXIT.
032400           EXIT.
032500*
032600*****  PRINTS THE MISSING-FIELDS SUMMARY FROM THE COMBO TABLE    *
032700*****  BUILT DURING THE SORT INPUT PROCEDURE ABOVE                *
032800       600-WRITE-SUMMARY.
032900           MOVE "600-WRITE-SUMMARY" TO PARA-NAME.
033000           ADD 1 TO WS-PAGES.
033100           MOVE WS-PAGES TO HDR-PAGE-O.
033200           WRITE MISSRPT-REC FROM WS-HDR-REC
033300               AFTER ADVANCING TOP-OF-FORM.
033400           WRITE MISSRPT-REC FROM WS-BLANK-LINE.
033500           WRITE MISSRPT-REC FROM WS-SUMM-HDR-REC.
033600           WRITE MISSRPT-REC FROM WS-SUMM-COLM-HDR-REC.
033700           WRITE MISSRPT-REC FROM WS-BLANK-LINE.
033750           PERFORM 620-SORT-COMBO-BY-COUNT THRU 620-EXIT.
033800           PERFORM 610-WRITE-ONE-SUMM-LINE THRU 610-EXIT
033900                   VARYING CMB-IDX FROM 1 BY 1
034000                   UNTIL CMB-IDX > NEXT-COMBO-SLOT - 1.
034100       600-EXIT.
034200           EXIT.
034300*
034400       610-WRITE-ONE-SUMM-LINE.
034600           MOVE CMB-MISSING-FIELDS (CMB-IDX) TO SUM-MISSING-O.
034700           MOVE CMB-COUNT (CMB-IDX)          TO SUM-COUNT-O.
034800           WRITE MISSRPT-REC FROM WS-SUMM-DETAIL-REC.
034900       610-EXIT.
035000           EXIT.
035005*
035010*****  PUTS THE MISSING-FIELDS COMBINATIONS INTO COUNT-DESCENDING *
035015*****  ORDER SO THE HEAVIEST OFFENDERS PRINT AT THE TOP - A       *
035020*****  STRAIGHT BUBBLE PASS SUITS THE TABLE SINCE IT NEVER HOLDS  *
035025*****  MORE THAN 20 ROWS - 071726JS                               *
035030       620-SORT-COMBO-BY-COUNT.
035035           MOVE "620-SORT-COMBO-BY-COUNT" TO PARA-NAME.
035040           MOVE "Y" TO SWAP-SW.
035045           PERFORM 625-BUBBLE-PASS THRU 625-EXIT
035050                   UNTIL NO-SWAP-MADE.
035055       620-EXIT.
035060           EXIT.
035065*
035070       625-BUBBLE-PASS.
035075           MOVE "N" TO SWAP-SW.
035080           PERFORM 630-COMPARE-ADJACENT THRU 630-EXIT
035085                   VARYING CMB-IDX FROM 1 BY 1
035090                   UNTIL CMB-IDX > NEXT-COMBO-SLOT - 2.
035095       625-EXIT.
035100           EXIT.
035105*
035110*****  COMPARES TWO ADJACENT ROWS AND SWAPS THEM WHEN THE LOWER   *
035115*****  SUBSCRIPT HOLDS THE SMALLER COUNT                         *
035120       630-COMPARE-ADJACENT.
035125           SET CMB-IDX2 TO CMB-IDX.
035130           SET CMB-IDX2 UP BY 1.
035135           IF CMB-COUNT (CMB-IDX) < CMB-COUNT (CMB-IDX2)
035140               MOVE COMBO-ROW (CMB-IDX)  TO TEMP-COMBO-ROW
035145               MOVE COMBO-ROW (CMB-IDX2) TO COMBO-ROW (CMB-IDX)
035150               MOVE TEMP-COMBO-ROW       TO COMBO-ROW (CMB-IDX2)
035155               MOVE "Y" TO SWAP-SW.
035160       630-EXIT.
035165           EXIT.
035170*
035200       800-OPEN-FILES.
035300           MOVE "800-OPEN-FILES" TO PARA-NAME.
035400           OPEN INPUT MISSWORK.
035500           OPEN OUTPUT MISSRPT, SYSOUT.
035600       800-EXIT.
035700           EXIT.
035800*
035900       850-CLOSE-FILES.
036000           MOVE "850-CLOSE-FILES" TO PARA-NAME.
036100           CLOSE MISSWORK, MISSRPT, SYSOUT.
036200       850-EXIT.
036300           EXIT.
036400*
036500       900-READ-MISSWORK.
036600           READ MISSWORK
036700               AT END MOVE "N" TO MORE-DATA-SW
036800               GO TO 900-EXIT
036900           END-READ.
037000           MOVE "Y" TO MORE-DATA-SW.
037100       900-EXIT.
037200           EXIT.
037300*
037400       999-CLEANUP.
037500           MOVE "999-CLEANUP" TO PARA-NAME.
037600           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037700           DISPLAY "** EXCEPTIONS READ    **".
037800           DISPLAY EXCEPTIONS-READ.
037900           DISPLAY "** EXCEPTIONS WRITTEN  **".
038000           DISPLAY EXCEPTIONS-WRITTEN.
038100           DISPLAY "******** NORMAL END OF JOB MISSRPT ********".
038200       999-EXIT.
038300           EXIT.
038400*
038500       1000-ABEND-RTN.
038600           WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
038700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038800           DISPLAY "*** ABNORMAL END OF JOB - MISSRPT ***"
038900                   UPON CONSOLE.
039000           DIVIDE ZERO-VAL INTO ONE-VAL.
