000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  ESTANLYZ.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEVELOPMENT CENTER.
000500       DATE-WRITTEN. 02/14/94.
000600       DATE-COMPILED. 02/14/94.
000700       SECURITY. NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE SPRINT TICKET EXTRACT FILE AND
001300*          PRODUCES THE SPRINT ESTIMATION ANALYSIS REPORT.
001400*
001500*          FOR EACH DISCIPLINE (QA, TA, FE, BE, BA) ON EVERY
001600*          TICKET IT CLASSIFIES THE DISCIPLINE AS COMPLETE,
001700*          PARTIAL, OR NOT-APPLICABLE DEPENDING ON WHICH OF THE
001800*          THREE HOUR FIELDS CAME BACK FROM THE EXTRACT.  ONLY
001900*          COMPLETE DISCIPLINES ARE ACCUMULATED INTO THE TOTALS
002000*          USED FOR THE ESTIMATE-VS-ACTUAL PERCENTAGES.
002100*
002200*          EVERY PARTIAL DISCIPLINE IS ALSO WRITTEN TO THE
002300*          MISSWORK FILE FOR PICKUP BY MISSRPT.
002400*
002500*          TICKETS WITH A BLANK TICKET-KEY ARE EXTRACT PADDING
002600*          AND ARE DISCARDED BEFORE ANY OTHER EDIT IS APPLIED.
002700*
002800******************************************************************
002900*
003000***** 021494JS  ORIGINAL PROGRAM                                 *
003100***** 091497JS  ADDED PRESENCE-FLAG DRIVEN PARTIAL/COMPLETE TEST  *
003200***** 040603MM  MOVED PERCENTAGE MATH OUT TO CALLED SUB ESTPCT    *
003300***** 081699JS  MISSWORK EXCEPTION FILE ADDED FOR MISSRPT         *
003400***** 021399TG  Y2K REVIEW - NO 2-DIGIT DATE FIELDS IN THIS PGM   *
003500***** 091117JS  ADDED OVERALL COMPLETION-RATE LINE TO REPORT      *
003600***** 112219TG  WIDENED ASSIGNEE COLUMN ON REPORT DETAIL LINE     *
003700******************************************************************
003800*
003900               INPUT FILE              -   TICKETS
004000
004100               OUTPUT FILE PRODUCED    -   ANLYRPT
004200
004300               WORK FILE FOR MISSRPT   -   MISSWORK
004400
004500               DUMP FILE               -   SYSOUT
004600
004700******************************************************************
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SOURCE-COMPUTER. IBM-390.
005100       OBJECT-COMPUTER. IBM-390.
005200       SPECIAL-NAMES.
005300           C01 IS TOP-OF-FORM.
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT SYSOUT
005700           ASSIGN TO UT-S-SYSOUT
005800             ORGANIZATION IS SEQUENTIAL.
005900*
006000           SELECT TICKETS
006100           ASSIGN TO UT-S-TICKETS
006200             ACCESS MODE IS SEQUENTIAL
006300             FILE STATUS IS IFCODE.
006400*
006500           SELECT ANLYRPT
006600           ASSIGN TO UT-S-ANLYRPT
006700             ACCESS MODE IS SEQUENTIAL
006800             FILE STATUS IS OFCODE.
006900*
007000           SELECT MISSWORK
007100           ASSIGN TO UT-S-MISSWORK
007200             ACCESS MODE IS SEQUENTIAL
007300             FILE STATUS IS WFCODE.
007400*
007500       DATA DIVISION.
007600       FILE SECTION.
007700       FD  SYSOUT
007800           RECORDING MODE IS F
007900           LABEL RECORDS ARE STANDARD
008000           RECORD CONTAINS 132 CHARACTERS
008100           BLOCK CONTAINS 0 RECORDS
008200           DATA RECORD IS SYSOUT-REC.
008300       01  SYSOUT-REC                  PIC X(132).
008400*
008500****** SPRINT TICKET EXTRACT - ONE RECORD PER TICKET
008600       FD  TICKETS
008700           RECORDING MODE IS F
008800           LABEL RECORDS ARE STANDARD
008900           RECORD CONTAINS 480 CHARACTERS
009000           BLOCK CONTAINS 0 RECORDS
009100           DATA RECORD IS TICKETS-REC.
009200       01  TICKETS-REC.
009300           COPY TKTREC.
009400*
009500****** SPRINT ESTIMATION ANALYSIS REPORT - PRINT LINE
009600       FD  ANLYRPT
009700           RECORDING MODE IS F
009800           LABEL RECORDS ARE STANDARD
009900           RECORD CONTAINS 132 CHARACTERS
010000           BLOCK CONTAINS 0 RECORDS
010100           DATA RECORD IS ANLYRPT-REC.
010200       01  ANLYRPT-REC                 PIC X(132).
010300*
010400****** UNSORTED MISSING-DATA WORK FILE PICKED UP BY MISSRPT
010500       FD  MISSWORK
010600           RECORDING MODE IS F
010700           LABEL RECORDS ARE STANDARD
010800           RECORD CONTAINS 142 CHARACTERS
010900           BLOCK CONTAINS 0 RECORDS
011000           DATA RECORD IS MISSWORK-REC.
011100       01  MISSWORK-REC.
011200           COPY ESTEXC.
011300*
011400       WORKING-STORAGE SECTION.
011500*
011600       01  FILE-STATUS-CODES.
011700           05  IFCODE                  PIC X(2).
011800               88 NO-MORE-TICKETS       VALUE "10".
011900               88 CODE-READ             VALUE SPACES.
012000           05  OFCODE                  PIC X(2).
012100               88 CODE-WRITE            VALUE SPACES.
012200           05  WFCODE                  PIC X(2).
012300               88 CODE-WRITE-WORK       VALUE SPACES.
012350           05  FILLER                  PIC X(2).
012400*
012500       01  DISC-NAME-TABLE.
012600           05  DISC-NAME-ROW OCCURS 5 TIMES INDEXED BY DN-IDX.
012700               10  DISC-NAME-2         PIC X(2).
012800               10  DISC-NAME-FULL      PIC X(12).
012850               10  FILLER              PIC X(2).
012860*
012870****** FLAT ALTERNATE VIEW OF THE DISCIPLINE-NAME TABLE USED    *
012880****** WHEN DISPLAYING THE WHOLE TABLE FOR DEBUGGING            *
012890       01  DISC-NAME-FLAT REDEFINES DISC-NAME-TABLE.
012900           05  DISC-NAME-FLAT-TXT      PIC X(80).
012910*
013000       01  COUNTERS-IDXS-AND-ACCUMULATORS.
013100           05 RECORDS-READ              PIC 9(7) COMP.
013200           05 TICKETS-DISCARDED         PIC 9(7) COMP.
013300           05 WS-LINES                  PIC 9(3) COMP.
013420           05 WS-DISC-INCOMPLETE        PIC 9(5) COMP.
013440           05 WS-DISC-RATE-BASE         PIC 9(5) COMP.
013450           05 FILLER                    PIC X(4).
013500*
013600       01  DISCIPLINE-TOTALS-TABLE.
013700           05  DISC-TOTAL-ROW OCCURS 5 TIMES INDEXED BY DT-IDX.
013800               10  DT-COMPLETE-COUNT    PIC 9(4) COMP.
013900               10  DT-PARTIAL-COUNT     PIC 9(4) COMP.
014000               10  DT-NA-COUNT          PIC 9(4) COMP.
014100               10  DT-ORIG-TOTAL        PIC S9(7)V99 COMP-3.
014200               10  DT-AI-TOTAL          PIC S9(7)V99 COMP-3.
014300               10  DT-ACTUAL-TOTAL      PIC S9(7)V99 COMP-3.
014400               10  DT-ORIG-VS-ACT-PCT   PIC S9(4)V9 COMP-3.
014500               10  DT-AI-VS-ACT-PCT     PIC S9(4)V9 COMP-3.
014600               10  DT-IMPROVEMENT-PCT   PIC 9(3)V9 COMP-3.
014620               10  DT-COMPLETION-RATE   PIC 999V9 COMP-3.
014630               10  DT-AI-VS-ORIG-PCT    PIC S9(4)V9 COMP-3.
014650               10  DT-ACT-VS-ORIG-PCT   PIC S9(4)V9 COMP-3.
014660               10  FILLER               PIC X(2).
014700*
014710****** STANDALONE PAGE COUNTER FOR THE ANALYSIS REPORT HEADER -  *
014720****** KEPT AS ITS OWN 77-LEVEL SINCE NOTHING ELSE SHARES IT     *
014730       77  WS-PAGES                 PIC 9(3) COMP.
014740*
014800       01  GRAND-TOTALS.
014900           05  GT-TICKET-COUNT          PIC 9(5) COMP.
015000           05  GT-DISC-SLOTS            PIC 9(5) COMP.
015100           05  GT-COMPLETE-SLOTS        PIC 9(5) COMP.
015110           05  GT-INCOMPLETE-SLOTS      PIC 9(5) COMP.
015120           05  GT-ORIG-TOTAL            PIC S9(7)V99 COMP-3.
015130           05  GT-AI-TOTAL              PIC S9(7)V99 COMP-3.
015140           05  GT-ACTUAL-TOTAL          PIC S9(7)V99 COMP-3.
015200           05  GT-COMPLETION-RATE       PIC 999V9 COMP-3.
015210****** ALTERNATE DISPLAY-NUMERIC VIEW OF THE COMPLETION RATE,    *
015220****** USED WHEN SENDING A DIAGNOSTIC LINE TO SYSOUT - 091117JS  *
015230           05  GT-COMPLETION-RATE-D REDEFINES GT-COMPLETION-RATE
015240                                    PIC 999V9 COMP-3.
015250           05  FILLER                   PIC X(4).
015300*
015400       01  MISC-WS-FLDS.
015500           05 STATUS-WORD               PIC X(8).
015600               88 STAT-COMPLETE         VALUE "COMPLETE".
015700               88 STAT-PARTIAL          VALUE "PARTIAL ".
015800               88 STAT-NA                VALUE "N/A     ".
015900           05 MISSING-LIST              PIC X(40).
016000           05 PRESENT-LIST              PIC X(60).
016100           05 FLAG-COUNT                PIC 9(1) COMP.
016120           05 WS-EDIT-HOURS             PIC ZZ9.99.
016150           05 FILLER                    PIC X(4).
016200*
016300       01  FLAGS-AND-SWITCHES.
016400           05 MORE-DATA-SW              PIC X(01) VALUE "Y".
016500               88 NO-MORE-DATA          VALUE "N".
016550           05 FILLER                    PIC X(4).
016600*
016700       01  WS-DATE-TODAY.
016800           05  WS-DATE-YY               PIC 9(2).
016900           05  WS-DATE-MM               PIC 9(2).
017000           05  WS-DATE-DD               PIC 9(2).
017050*
017060****** ALTERNATE FLAT-NUMERIC VIEW OF TODAY'S DATE, USED WHEN    *
017070****** THE DATE IS PASSED TO A SUBROUTINE AS A SINGLE FIELD      *
017080       01  WS-DATE-TODAY-N REDEFINES WS-DATE-TODAY PIC 9(6).
017100*
017200       01  ESTPCT-LINKAGE-AREA.
017300           05  EP-COMPLETE-COUNT        PIC 9(4) COMP.
017400           05  EP-ORIG-TOTAL            PIC S9(7)V99 COMP-3.
017500           05  EP-AI-TOTAL              PIC S9(7)V99 COMP-3.
017600           05  EP-ACTUAL-TOTAL          PIC S9(7)V99 COMP-3.
017700           05  EP-ORIG-VS-ACTUAL-PCT    PIC S9(4)V9 COMP-3.
017800           05  EP-AI-VS-ACTUAL-PCT      PIC S9(4)V9 COMP-3.
017900           05  EP-IMPROVEMENT-PCT       PIC 9(3)V9 COMP-3.
017950           05  FILLER                   PIC X(4).
018000       01  ESTPCT-RETURN-CD             PIC S9(4) COMP.
018100*
018200****** REPORT PRINT LINES
018300       01  WS-HDR-REC.
018400           05  FILLER                  PIC X(40) VALUE SPACES.
018500           05  FILLER                  PIC X(30) VALUE
018600               "ESTIMATION ANALYSIS SUMMARY  ".
018700           05  FILLER                  PIC X(10) VALUE SPACES.
018800           05  HDR-DATE-O              PIC X(8).
018900           05  FILLER                  PIC X(5)  VALUE SPACES.
019000           05  HDR-PAGE-LIT            PIC X(5)  VALUE "PAGE ".
019100           05  HDR-PAGE-O              PIC ZZ9.
019200           05  FILLER                  PIC X(26) VALUE SPACES.
019300*
019400       01  WS-COLM-HDR-REC.
019500           05  FILLER                  PIC X(2)  VALUE SPACES.
019600           05  FILLER                  PIC X(12) VALUE "DISCIPLINE".
019700           05  FILLER                  PIC X(1)  VALUE SPACES.
019800           05  FILLER                  PIC X(4)  VALUE "CMPL".
019900           05  FILLER                  PIC X(2)  VALUE SPACES.
020000           05  FILLER                  PIC X(4)  VALUE "PART".
020100           05  FILLER                  PIC X(2)  VALUE SPACES.
020200           05  FILLER                  PIC X(4)  VALUE "MISS".
020300           05  FILLER                  PIC X(2)  VALUE SPACES.
020400           05  FILLER                  PIC X(6)  VALUE "RATE%".
020500           05  FILLER                  PIC X(1)  VALUE SPACES.
020600           05  FILLER                  PIC X(9)  VALUE "ORIG-TOT".
020700           05  FILLER                  PIC X(1)  VALUE SPACES.
020800           05  FILLER                  PIC X(9)  VALUE "AI-TOT".
020900           05  FILLER                  PIC X(1)  VALUE SPACES.
021000           05  FILLER                  PIC X(9)  VALUE "ACT-TOT".
021100           05  FILLER                  PIC X(1)  VALUE SPACES.
021200           05  FILLER                  PIC X(7)  VALUE "OR-AC%".
021300           05  FILLER                  PIC X(1)  VALUE SPACES.
021400           05  FILLER                  PIC X(7)  VALUE "AI-AC%".
021500           05  FILLER                  PIC X(1)  VALUE SPACES.
021600           05  FILLER                  PIC X(6)  VALUE "IMPR%".
021700           05  FILLER                  PIC X(1)  VALUE SPACES.
021800           05  FILLER                  PIC X(7)  VALUE "AI-OR%".
021900           05  FILLER                  PIC X(1)  VALUE SPACES.
022000           05  FILLER                  PIC X(3)  VALUE "FAV".
022050           05  FILLER                  PIC X(1)  VALUE SPACES.
022060           05  FILLER                  PIC X(7)  VALUE "ACT-OR%".
022070           05  FILLER                  PIC X(20) VALUE SPACES.
022200*
022300       01  WS-DETAIL-REC.
022400           05  FILLER                  PIC X(2)  VALUE SPACES.
022500           05  DTL-DISC-NAME-O         PIC X(12).
022600           05  FILLER                  PIC X(1)  VALUE SPACES.
022700           05  DTL-COMPLETE-O          PIC ZZZ9.
022800           05  FILLER                  PIC X(2)  VALUE SPACES.
022900           05  DTL-PARTIAL-O           PIC ZZZ9.
023000           05  FILLER                  PIC X(2)  VALUE SPACES.
023100           05  DTL-NA-O                PIC ZZZ9.
023200           05  FILLER                  PIC X(2)  VALUE SPACES.
023300           05  DTL-CMPL-RATE-O         PIC ZZZ9.9.
023400           05  FILLER                  PIC X(1)  VALUE SPACES.
023500           05  DTL-ORIG-TOT-O          PIC ZZZZZ9.99.
023600           05  FILLER                  PIC X(1)  VALUE SPACES.
023700           05  DTL-AI-TOT-O            PIC ZZZZZ9.99.
023800           05  FILLER                  PIC X(1)  VALUE SPACES.
023900           05  DTL-ACTUAL-TOT-O        PIC ZZZZZ9.99.
024000           05  FILLER                  PIC X(1)  VALUE SPACES.
024100           05  DTL-ORIG-PCT-O          PIC -ZZZ9.9.
024200           05  FILLER                  PIC X(1)  VALUE SPACES.
024300           05  DTL-AI-PCT-O            PIC -ZZZ9.9.
024400           05  FILLER                  PIC X(1)  VALUE SPACES.
024500           05  DTL-IMPR-O              PIC ZZZ9.9.
024600           05  FILLER                  PIC X(1)  VALUE SPACES.
024700           05  DTL-AI-VS-ORIG-O        PIC -ZZZ9.9.
024800           05  FILLER                  PIC X(1)  VALUE SPACES.
024900           05  DTL-FAV-O               PIC X(3).
024950           05  FILLER                  PIC X(1)  VALUE SPACES.
024970           05  DTL-ACT-VS-ORIG-O       PIC -ZZZ9.9.
025000           05  FILLER                  PIC X(20) VALUE SPACES.
025100*
025200       01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
025300*
025400****** OVERALL STATISTICS BLOCK - ONE LABEL/COUNT LINE PER ITEM   *
025410       01  WS-STAT-COUNT-LINE.
025420           05  FILLER                  PIC X(2)  VALUE SPACES.
025430           05  STAT-COUNT-LABEL-O      PIC X(30).
025440           05  FILLER                  PIC X(2)  VALUE SPACES.
025450           05  STAT-COUNT-VALUE-O      PIC ZZZZ9.
025460           05  FILLER                  PIC X(93) VALUE SPACES.
025470*
025480****** OVERALL STATISTICS BLOCK - LABEL/PERCENT LINE              *
025490       01  WS-STAT-PCT-LINE.
025500           05  FILLER                  PIC X(2)  VALUE SPACES.
025510           05  STAT-PCT-LABEL-O        PIC X(30).
025520           05  FILLER                  PIC X(2)  VALUE SPACES.
025530           05  STAT-PCT-VALUE-O        PIC ZZ9.9.
025540           05  FILLER                  PIC X(1)  VALUE "%".
025550           05  FILLER                  PIC X(93) VALUE SPACES.
025560*
025570****** OVERALL STATISTICS BLOCK - LABEL/HOUR-TOTAL LINE           *
025580       01  WS-STAT-AMT-LINE.
025590           05  FILLER                  PIC X(2)  VALUE SPACES.
025600           05  STAT-AMT-LABEL-O        PIC X(30).
025700           05  FILLER                  PIC X(2)  VALUE SPACES.
025800           05  STAT-AMT-VALUE-O        PIC ZZZZZ9.99.
025900           05  FILLER                  PIC X(89) VALUE SPACES.
026500*
026600       COPY ABNDREC.
026700*
026800       PROCEDURE DIVISION.
026900           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027000           PERFORM 200-RATE-TICKET THRU 200-EXIT
027100                   UNTIL NO-MORE-DATA.
027200           PERFORM 500-CALC-DISCIPLINE-PCTS THRU 500-EXIT.
027300           PERFORM 520-CALC-GRAND-TOTALS THRU 520-EXIT.
027400           PERFORM 700-WRITE-ANALYSIS-RPT THRU 700-EXIT.
027500           PERFORM 999-CLEANUP THRU 999-EXIT.
027600           MOVE +0 TO RETURN-CODE.
027700           GOBACK.
027800*
027900       000-HOUSEKEEPING.
028000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028100           DISPLAY "******** BEGIN JOB ESTANLYZ ********".
028200           ACCEPT WS-DATE-TODAY FROM DATE.
028300           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS
028400                      DISCIPLINE-TOTALS-TABLE
028500                      GRAND-TOTALS.
028600           MOVE "QA" TO DISC-NAME-2(1).
028700           MOVE "QUALITY ASSUR" TO DISC-NAME-FULL(1).
028800           MOVE "TA" TO DISC-NAME-2(2).
028900           MOVE "TECH ANALYSIS" TO DISC-NAME-FULL(2).
029000           MOVE "FE" TO DISC-NAME-2(3).
029100           MOVE "FRONT END   " TO DISC-NAME-FULL(3).
029200           MOVE "BE" TO DISC-NAME-2(4).
029300           MOVE "BACK END    " TO DISC-NAME-FULL(4).
029400           MOVE "BA" TO DISC-NAME-2(5).
029500           MOVE "BUS ANALYSIS" TO DISC-NAME-FULL(5).
029600           PERFORM 800-OPEN-FILES THRU 800-EXIT.
029700           PERFORM 900-READ-TICKETS THRU 900-EXIT.
029800       000-EXIT.
029900           EXIT.
030000*
030100*****  EACH DISCIPLINE ON THE TICKET IS GRADED COMPLETE, PARTIAL,   *
030200*****  OR NOT-APPLICABLE.  COMPLETE WORK ADDS TO THE DISCIPLINE     *
030300*****  TOTALS; PARTIAL WORK GOES TO MISSWORK FOR MISSRPT TO REPORT. *
030400       200-RATE-TICKET.
030500           MOVE "200-RATE-TICKET" TO PARA-NAME.
030600           IF TKT-KEY = SPACES
030700               ADD 1 TO TICKETS-DISCARDED
030800           ELSE
030900               ADD 1 TO GT-TICKET-COUNT
031000               PERFORM 210-RATE-ONE-DISCIPLINE THRU 210-EXIT
031100                       VARYING TKT-DISC-IDX FROM 1 BY 1
031200                       UNTIL TKT-DISC-IDX > 5
031300           END-IF.
031400           PERFORM 900-READ-TICKETS THRU 900-EXIT.
031500       200-EXIT.
031600           EXIT.
031700*
031800       210-RATE-ONE-DISCIPLINE.
031900           SET DT-IDX TO TKT-DISC-IDX.
032000           ADD 1 TO GT-DISC-SLOTS.
032100           MOVE 0 TO FLAG-COUNT.
032200           IF TKT-ROW-ORIG-PRESENT (TKT-DISC-IDX)
032300               ADD 1 TO FLAG-COUNT
032400           END-IF.
032500           IF TKT-ROW-AI-PRESENT (TKT-DISC-IDX)
032600               ADD 1 TO FLAG-COUNT
032700           END-IF.
032800           IF TKT-ROW-ACTUAL-PRESENT (TKT-DISC-IDX)
032900               ADD 1 TO FLAG-COUNT
033000           END-IF.
033100*
033200           EVALUATE FLAG-COUNT
033300               WHEN 0
033400                   SET STAT-NA TO TRUE
033500                   ADD 1 TO DT-NA-COUNT (DT-IDX)
033600               WHEN 3
033700                   SET STAT-COMPLETE TO TRUE
033800                   ADD 1 TO DT-COMPLETE-COUNT (DT-IDX)
033900                   ADD 1 TO GT-COMPLETE-SLOTS
034000                   PERFORM 240-ACCUM-COMPLETE THRU 240-EXIT
034100               WHEN OTHER
034200                   SET STAT-PARTIAL TO TRUE
034300                   ADD 1 TO DT-PARTIAL-COUNT (DT-IDX)
034400                   PERFORM 230-WRITE-MISSWORK THRU 230-EXIT
034500           END-EVALUATE.
034600       210-EXIT.
034700           EXIT.
034800*
034900*****  ONE TICKET-DISCIPLINE CAME BACK PARTIAL - LOG WHAT THE      *
034950*****  EXTRACT DID SEND US AND WHAT IT LEFT OUT FOR MISSRPT         *
035000       230-WRITE-MISSWORK.
035100           MOVE "230-WRITE-MISSWORK" TO PARA-NAME.
035200           MOVE SPACES TO MISSWORK-REC.
035300           MOVE DISC-NAME-2 (TKT-DISC-IDX)  TO EXC-DISCIPLINE.
035400           MOVE TKT-KEY                     TO EXC-TICKET-KEY.
035500           IF TKT-ASSIGNEE = SPACES
035520               MOVE "UNASSIGNED"            TO EXC-ASSIGNEE
035540           ELSE
035560               MOVE TKT-ASSIGNEE            TO EXC-ASSIGNEE
035580           END-IF.
035600           MOVE SPACES TO PRESENT-LIST, MISSING-LIST.
035700*
035800           IF TKT-ROW-ORIG-PRESENT (TKT-DISC-IDX)
035820               IF TKT-ROW-ORIG-EST (TKT-DISC-IDX) NOT = ZERO
035840                   MOVE TKT-ROW-ORIG-EST (TKT-DISC-IDX)
035850                                             TO WS-EDIT-HOURS
035860                   IF PRESENT-LIST = SPACES
035880                       STRING "ORIG " DELIMITED SIZE
035900                              FUNCTION TRIM(WS-EDIT-HOURS)
035920                                                 DELIMITED SIZE
035940                         INTO PRESENT-LIST
035960                   ELSE
035980                       STRING FUNCTION TRIM(PRESENT-LIST)
035990                                                 DELIMITED SIZE
036000                              " ORIG " DELIMITED SIZE
036010                              FUNCTION TRIM(WS-EDIT-HOURS)
036020                                                 DELIMITED SIZE
036030                         INTO PRESENT-LIST
036040                   END-IF
036060               END-IF
036100           ELSE
036120               IF MISSING-LIST = SPACES
036140                   MOVE "ORIGINAL ESTIMATE" TO MISSING-LIST
036160               ELSE
036180                   STRING FUNCTION TRIM(MISSING-LIST)
036190                                             DELIMITED SIZE
036200                          ", ORIGINAL ESTIMATE" DELIMITED SIZE
036220                     INTO MISSING-LIST
036240               END-IF
036260           END-IF.
036700*
036800           IF TKT-ROW-AI-PRESENT (TKT-DISC-IDX)
036820               IF TKT-ROW-AI-EST (TKT-DISC-IDX) NOT = ZERO
036840                   MOVE TKT-ROW-AI-EST (TKT-DISC-IDX)
036850                                             TO WS-EDIT-HOURS
036860                   IF PRESENT-LIST = SPACES
036880                       STRING "AI " DELIMITED SIZE
036900                              FUNCTION TRIM(WS-EDIT-HOURS)
036920                                                 DELIMITED SIZE
036940                         INTO PRESENT-LIST
036960                   ELSE
036980                       STRING FUNCTION TRIM(PRESENT-LIST)
036990                                                 DELIMITED SIZE
037000                              " AI " DELIMITED SIZE
037010                              FUNCTION TRIM(WS-EDIT-HOURS)
037020                                                 DELIMITED SIZE
037030                         INTO PRESENT-LIST
037040                   END-IF
037060               END-IF
037100           ELSE
037120               IF MISSING-LIST = SPACES
037140                   MOVE "AI ESTIMATE" TO MISSING-LIST
037160               ELSE
037180                   STRING FUNCTION TRIM(MISSING-LIST)
037190                                             DELIMITED SIZE
037200                          ", AI ESTIMATE" DELIMITED SIZE
037220                     INTO MISSING-LIST
037240               END-IF
037260           END-IF.
037700*
037800           IF TKT-ROW-ACTUAL-PRESENT (TKT-DISC-IDX)
037820               IF TKT-ROW-ACTUAL (TKT-DISC-IDX) NOT = ZERO
037840                   MOVE TKT-ROW-ACTUAL (TKT-DISC-IDX)
037850                                             TO WS-EDIT-HOURS
037860                   IF PRESENT-LIST = SPACES
037880                       STRING "ACT " DELIMITED SIZE
037900                              FUNCTION TRIM(WS-EDIT-HOURS)
037920                                                 DELIMITED SIZE
037940                         INTO PRESENT-LIST
037960                   ELSE
037980                       STRING FUNCTION TRIM(PRESENT-LIST)
037990                                                 DELIMITED SIZE
038000                              " ACT " DELIMITED SIZE
038010                              FUNCTION TRIM(WS-EDIT-HOURS)
038020                                                 DELIMITED SIZE
038030                         INTO PRESENT-LIST
038040                   END-IF
038060               END-IF
038100           ELSE
038120               IF MISSING-LIST = SPACES
038140                   MOVE "ACTUAL TIME" TO MISSING-LIST
038160               ELSE
038180                   STRING FUNCTION TRIM(MISSING-LIST)
038190                                             DELIMITED SIZE
038200                          ", ACTUAL TIME" DELIMITED SIZE
038220                     INTO MISSING-LIST
038240               END-IF
038260           END-IF.
038700*
038800           MOVE PRESENT-LIST  TO EXC-PRESENT-VALUES.
038900           MOVE MISSING-LIST  TO EXC-MISSING-FIELDS.
039000           WRITE MISSWORK-REC.
039100       230-EXIT.
039200           EXIT.
039300*
039400*****  A COMPLETE DISCIPLINE'S THREE HOUR FIELDS ROLL INTO ITS    *
039500*****  RUNNING DISCIPLINE TOTALS FOR THE DEVIATION MATH BELOW     *
039600       240-ACCUM-COMPLETE.
039700           MOVE "240-ACCUM-COMPLETE" TO PARA-NAME.
039800           ADD TKT-ROW-ORIG-EST (TKT-DISC-IDX)
039900                          TO DT-ORIG-TOTAL (DT-IDX).
040000           ADD TKT-ROW-AI-EST (TKT-DISC-IDX)
040100                          TO DT-AI-TOTAL (DT-IDX).
040200           ADD TKT-ROW-ACTUAL (TKT-DISC-IDX)
040300                          TO DT-ACTUAL-TOTAL (DT-IDX).
040400       240-EXIT.
040500           EXIT.
040600*
040700*****  CALL ESTPCT ONCE PER DISCIPLINE TO GET THE ESTIMATE-VS-    *
040800*****  ACTUAL DEVIATION AND ESTIMATION-IMPROVEMENT PERCENTAGES    *
040900       500-CALC-DISCIPLINE-PCTS.
041000           MOVE "500-CALC-DISCIPLINE-PCTS" TO PARA-NAME.
041100           PERFORM 510-CALC-ONE-DISCIPLINE-PCT THRU 510-EXIT
041200                   VARYING DT-IDX FROM 1 BY 1 UNTIL DT-IDX > 5.
041300       500-EXIT.
041400           EXIT.
041500*
041600       510-CALC-ONE-DISCIPLINE-PCT.
041700           MOVE DT-COMPLETE-COUNT (DT-IDX) TO EP-COMPLETE-COUNT.
041800           MOVE DT-ORIG-TOTAL (DT-IDX)     TO EP-ORIG-TOTAL.
041900           MOVE DT-AI-TOTAL (DT-IDX)       TO EP-AI-TOTAL.
042000           MOVE DT-ACTUAL-TOTAL (DT-IDX)   TO EP-ACTUAL-TOTAL.
042100           CALL 'ESTPCT' USING ESTPCT-LINKAGE-AREA,
042200                               ESTPCT-RETURN-CD.
042300           MOVE EP-ORIG-VS-ACTUAL-PCT TO DT-ORIG-VS-ACT-PCT (DT-IDX).
042400           MOVE EP-AI-VS-ACTUAL-PCT   TO DT-AI-VS-ACT-PCT (DT-IDX).
042500           MOVE EP-IMPROVEMENT-PCT    TO DT-IMPROVEMENT-PCT (DT-IDX).
042600*****  HOW OFTEN THIS DISCIPLINE CAME BACK COMPLETE                  *
042700           COMPUTE WS-DISC-INCOMPLETE =
042800               DT-PARTIAL-COUNT (DT-IDX) + DT-NA-COUNT (DT-IDX).
042900           COMPUTE WS-DISC-RATE-BASE =
043000               DT-COMPLETE-COUNT (DT-IDX) + WS-DISC-INCOMPLETE.
043100           IF WS-DISC-RATE-BASE = ZERO
043200               MOVE ZERO TO DT-COMPLETION-RATE (DT-IDX)
043300           ELSE
043400               COMPUTE DT-COMPLETION-RATE (DT-IDX) ROUNDED =
043500                 (DT-COMPLETE-COUNT (DT-IDX) / WS-DISC-RATE-BASE)
043600                 * 100
043700           END-IF.
043800*
043900*****  HOW MUCH LOWER THE AI ESTIMATE CAME IN AGAINST THE ORIGINAL - *
043950*****  FAVORABLE WHEN THE AI NUMBER BEAT THE ORIGINAL NUMBER        *
044000           IF DT-ORIG-TOTAL (DT-IDX) = ZERO
044100               MOVE ZERO TO DT-AI-VS-ORIG-PCT (DT-IDX)
044200           ELSE
044300               COMPUTE DT-AI-VS-ORIG-PCT (DT-IDX) ROUNDED =
044400                 ((DT-ORIG-TOTAL (DT-IDX) - DT-AI-TOTAL (DT-IDX))
044500                   / DT-ORIG-TOTAL (DT-IDX)) * 100
044600           END-IF.
044610*
044620*****  HOW THE ACTUAL HOURS CAME IN AGAINST THE ORIGINAL ESTIMATE -  *
044630*****  A SECOND SUMMARY RATIO SHOWN NEXT TO THE AI-VS-ORIGINAL ONE   *
044640           IF DT-ORIG-TOTAL (DT-IDX) = ZERO
044650               MOVE ZERO TO DT-ACT-VS-ORIG-PCT (DT-IDX)
044660           ELSE
044670               COMPUTE DT-ACT-VS-ORIG-PCT (DT-IDX) ROUNDED =
044680                 (DT-ACTUAL-TOTAL (DT-IDX) / DT-ORIG-TOTAL (DT-IDX))
044690                   * 100
044700           END-IF.
044710       510-EXIT.
044800           EXIT.
044900*
045000*****  HOW OFTEN ANY DISCIPLINE SLOT ON ANY TICKET CAME BACK        *
045010*****  COMPLETE, ACROSS THE WHOLE EXTRACT                          *
045100       520-CALC-GRAND-TOTALS.
045200           MOVE "520-CALC-GRAND-TOTALS" TO PARA-NAME.
045210           COMPUTE GT-INCOMPLETE-SLOTS =
045220               GT-DISC-SLOTS - GT-COMPLETE-SLOTS.
045230           PERFORM 525-SUM-ONE-DISCIPLINE THRU 525-EXIT
045240                   VARYING DT-IDX FROM 1 BY 1 UNTIL DT-IDX > 5.
045300           IF GT-DISC-SLOTS = ZERO
045400               MOVE ZERO TO GT-COMPLETION-RATE
045500           ELSE
045600               COMPUTE GT-COMPLETION-RATE ROUNDED =
045700                   (GT-COMPLETE-SLOTS / GT-DISC-SLOTS) * 100
045800           END-IF.
045900       520-EXIT.
046000           EXIT.
046010*
046020*****  ACCUMULATE EACH DISCIPLINE'S HOUR TOTALS INTO THE OVERALL  *
046030*****  CONTROL TOTALS SHOWN IN THE STATISTICS BLOCK               *
046040       525-SUM-ONE-DISCIPLINE.
046050           ADD DT-ORIG-TOTAL (DT-IDX)   TO GT-ORIG-TOTAL.
046060           ADD DT-AI-TOTAL (DT-IDX)     TO GT-AI-TOTAL.
046070           ADD DT-ACTUAL-TOTAL (DT-IDX) TO GT-ACTUAL-TOTAL.
046080       525-EXIT.
046090           EXIT.
046100*
046200*****  WRITE THE ANALYSIS REPORT - HEADER, DISCIPLINE TABLE,     *
046300*****  AND THE OVERALL TOTALS LINE                               *
046400       700-WRITE-ANALYSIS-RPT.
046500           MOVE "700-WRITE-ANALYSIS-RPT" TO PARA-NAME.
046600           PERFORM 710-WRITE-RPT-HDR THRU 710-EXIT.
046610           PERFORM 715-WRITE-STATS-BLOCK THRU 715-EXIT.
046700           PERFORM 720-WRITE-DETAIL-LINES THRU 720-EXIT
046800                   VARYING DT-IDX FROM 1 BY 1 UNTIL DT-IDX > 5.
046900           WRITE ANLYRPT-REC FROM WS-BLANK-LINE.
047300       700-EXIT.
047400           EXIT.
047500*
047600       710-WRITE-RPT-HDR.
047700           MOVE WS-DATE-MM TO HDR-DATE-O (1:2).
047800           MOVE "/"       TO HDR-DATE-O (3:1).
047900           MOVE WS-DATE-DD TO HDR-DATE-O (4:2).
048000           MOVE "/"       TO HDR-DATE-O (6:1).
048100           MOVE WS-DATE-YY TO HDR-DATE-O (7:2).
048200           ADD 1 TO WS-PAGES.
048300           MOVE WS-PAGES TO HDR-PAGE-O.
048400           WRITE ANLYRPT-REC FROM WS-HDR-REC
048500               AFTER ADVANCING TOP-OF-FORM.
048600           WRITE ANLYRPT-REC FROM WS-BLANK-LINE.
048900       710-EXIT.
049000           EXIT.
049100*
049110*****  OVERALL STATISTICS BLOCK, PRINTED BEFORE THE PER-DISCIPLINE  *
049120*****  TABLE SO THE READER SEES THE BIG PICTURE FIRST               *
049130       715-WRITE-STATS-BLOCK.
049140           MOVE "COMPLETE TICKET-DISCIPLINES" TO STAT-COUNT-LABEL-O.
049150           MOVE GT-COMPLETE-SLOTS   TO STAT-COUNT-VALUE-O.
049160           WRITE ANLYRPT-REC FROM WS-STAT-COUNT-LINE.
049170           MOVE "INCOMPLETE TICKET-DISCIPLINES" TO
049180               STAT-COUNT-LABEL-O.
049190           MOVE GT-INCOMPLETE-SLOTS TO STAT-COUNT-VALUE-O.
049200           WRITE ANLYRPT-REC FROM WS-STAT-COUNT-LINE.
049210           MOVE "OVERALL COMPLETION RATE"    TO STAT-PCT-LABEL-O.
049220           MOVE GT-COMPLETION-RATE  TO STAT-PCT-VALUE-O.
049230           WRITE ANLYRPT-REC FROM WS-STAT-PCT-LINE.
049240           MOVE "TOTAL ORIGINAL ESTIMATE HOURS" TO
049250               STAT-AMT-LABEL-O.
049260           MOVE GT-ORIG-TOTAL       TO STAT-AMT-VALUE-O.
049270           WRITE ANLYRPT-REC FROM WS-STAT-AMT-LINE.
049280           MOVE "TOTAL AI ESTIMATE HOURS"     TO STAT-AMT-LABEL-O.
049290           MOVE GT-AI-TOTAL         TO STAT-AMT-VALUE-O.
049300           WRITE ANLYRPT-REC FROM WS-STAT-AMT-LINE.
049310           MOVE "TOTAL ACTUAL HOURS"          TO STAT-AMT-LABEL-O.
049320           MOVE GT-ACTUAL-TOTAL     TO STAT-AMT-VALUE-O.
049330           WRITE ANLYRPT-REC FROM WS-STAT-AMT-LINE.
049340           WRITE ANLYRPT-REC FROM WS-BLANK-LINE.
049350           WRITE ANLYRPT-REC FROM WS-COLM-HDR-REC.
049360           WRITE ANLYRPT-REC FROM WS-BLANK-LINE.
049370       715-EXIT.
049380           EXIT.
049390*
049400*****  ONE DETAIL LINE PER DISCIPLINE SLOT IN THE SUMMARY TABLE    *
049500       720-WRITE-DETAIL-LINES.
049600           MOVE DISC-NAME-FULL (DT-IDX) TO DTL-DISC-NAME-O.
049700           MOVE DT-COMPLETE-COUNT (DT-IDX) TO DTL-COMPLETE-O.
049800           MOVE DT-PARTIAL-COUNT (DT-IDX)  TO DTL-PARTIAL-O.
049900           MOVE DT-NA-COUNT (DT-IDX)       TO DTL-NA-O.
050000           MOVE DT-COMPLETION-RATE (DT-IDX) TO DTL-CMPL-RATE-O.
050100           MOVE DT-ORIG-TOTAL (DT-IDX)      TO DTL-ORIG-TOT-O.
050200           MOVE DT-AI-TOTAL (DT-IDX)        TO DTL-AI-TOT-O.
050300           MOVE DT-ACTUAL-TOTAL (DT-IDX)    TO DTL-ACTUAL-TOT-O.
050400           MOVE DT-ORIG-VS-ACT-PCT (DT-IDX) TO DTL-ORIG-PCT-O.
050500           MOVE DT-AI-VS-ACT-PCT (DT-IDX)   TO DTL-AI-PCT-O.
050600           MOVE DT-IMPROVEMENT-PCT (DT-IDX) TO DTL-IMPR-O.
050700           MOVE DT-AI-VS-ORIG-PCT (DT-IDX)  TO DTL-AI-VS-ORIG-O.
050750           MOVE DT-ACT-VS-ORIG-PCT (DT-IDX) TO DTL-ACT-VS-ORIG-O.
050800*****   FAV WHEN THE AI ESTIMATE CAME IN BELOW THE ORIGINAL NUMBER  *
050900           IF DT-AI-VS-ORIG-PCT (DT-IDX) > ZERO
051000               MOVE "FAV" TO DTL-FAV-O
051100           ELSE
051200               MOVE "UNF" TO DTL-FAV-O
051300           END-IF.
051400           WRITE ANLYRPT-REC FROM WS-DETAIL-REC.
051500       720-EXIT.
051600           EXIT.
051700*
051800       800-OPEN-FILES.
051900           MOVE "800-OPEN-FILES" TO PARA-NAME.
052000           OPEN INPUT TICKETS.
052100           OPEN OUTPUT ANLYRPT, SYSOUT, MISSWORK.
052200       800-EXIT.
052300           EXIT.
052400*
052500       850-CLOSE-FILES.
052600           MOVE "850-CLOSE-FILES" TO PARA-NAME.
052700           CLOSE TICKETS, ANLYRPT, SYSOUT, MISSWORK.
052800       850-EXIT.
052900           EXIT.
053000*
053100       900-READ-TICKETS.
053200           READ TICKETS
053300               AT END MOVE "N" TO MORE-DATA-SW
053400               GO TO 900-EXIT
053500           END-READ.
053600           ADD 1 TO RECORDS-READ.
053700       900-EXIT.
053800           EXIT.
053900*
054000       999-CLEANUP.
054100           MOVE "999-CLEANUP" TO PARA-NAME.
054200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054300           DISPLAY "** TICKET RECORDS READ      **".
054400           DISPLAY RECORDS-READ.
054500           DISPLAY "** TICKETS DISCARDED (BLANK) **".
054600           DISPLAY TICKETS-DISCARDED.
054700           DISPLAY "** TICKETS PROCESSED        **".
054800           DISPLAY GT-TICKET-COUNT.
054900           DISPLAY "******** NORMAL END OF JOB ESTANLYZ ********".
055000       999-EXIT.
055100           EXIT.
055200*
055300       1000-ABEND-RTN.
055400           WRITE SYSOUT-REC FROM ABEND-WORK-AREA.
055500           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055600           DISPLAY "*** ABNORMAL END OF JOB - ESTANLYZ ***"
055700                   UPON CONSOLE.
055800           DIVIDE ZERO-VAL INTO ONE-VAL.
