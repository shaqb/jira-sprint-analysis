000100******************************************************************
000200***** TKTREC   -  SPRINT ESTIMATION TICKET RECORD               *
000300***** THIS COPYBOOK IS SHARED BY ESTANLYZ AND LRNRPT             *
000400***** ONE RECORD PER WORK TICKET EXTRACTED FROM THE SPRINT       *
000500***** TRACKING SYSTEM.  EACH OF THE FIVE DELIVERY DISCIPLINES    *
000600***** (QA/TA/FE/BE/BA) CARRIES THREE HOUR FIELDS AND A ONE-CHAR  *
000700***** PRESENCE FLAG FOR EACH HOUR FIELD - THE EXTRACT JOB SETS   *
000800***** THE FLAG TO "Y" WHEN THE SOURCE FIELD WAS NOT BLANK.       *
000900*****                                                            *
001000***** 021494JS  ORIGINAL LAYOUT - TICKET-KEY/SUMMARY/ASSIGNEE    *
001100***** 091497JS  ADDED PER-DISCIPLINE PRESENCE FLAGS              *
001200***** 040603MM  ADDED LEARNINGS TEXT PER DISCIPLINE              *
001300***** 112219TG  WIDENED ASSIGNEE FOR CONTRACTOR NAMES            *
001400******************************************************************
001500    01  TKTREC-REC.
001600        05  TKT-KEY                 PIC X(10).
001700        05  TKT-SUMMARY             PIC X(50).
001800        05  TKT-ASSIGNEE            PIC X(20).
001900        05  TKT-DISC-DATA.
002000            10  TKT-QA-DATA.
002100                15  TKT-QA-ORIG-EST     PIC 9(3)V99.
002200                15  TKT-QA-ORIG-FLAG    PIC X(1).
002300                    88 TKT-QA-ORIG-PRESENT    VALUE "Y".
002400                15  TKT-QA-AI-EST       PIC 9(3)V99.
002500                15  TKT-QA-AI-FLAG      PIC X(1).
002600                    88 TKT-QA-AI-PRESENT      VALUE "Y".
002700                15  TKT-QA-ACTUAL       PIC 9(3)V99.
002800                15  TKT-QA-ACTUAL-FLAG  PIC X(1).
002900                    88 TKT-QA-ACTUAL-PRESENT  VALUE "Y".
003000                15  TKT-QA-LEARNINGS    PIC X(60).
003100            10  TKT-TA-DATA.
003200                15  TKT-TA-ORIG-EST     PIC 9(3)V99.
003300                15  TKT-TA-ORIG-FLAG    PIC X(1).
003400                    88 TKT-TA-ORIG-PRESENT    VALUE "Y".
003500                15  TKT-TA-AI-EST       PIC 9(3)V99.
003600                15  TKT-TA-AI-FLAG      PIC X(1).
003700                    88 TKT-TA-AI-PRESENT      VALUE "Y".
003800                15  TKT-TA-ACTUAL       PIC 9(3)V99.
003900                15  TKT-TA-ACTUAL-FLAG  PIC X(1).
004000                    88 TKT-TA-ACTUAL-PRESENT  VALUE "Y".
004100                15  TKT-TA-LEARNINGS    PIC X(60).
004200            10  TKT-FE-DATA.
004300                15  TKT-FE-ORIG-EST     PIC 9(3)V99.
004400                15  TKT-FE-ORIG-FLAG    PIC X(1).
004500                    88 TKT-FE-ORIG-PRESENT    VALUE "Y".
004600                15  TKT-FE-AI-EST       PIC 9(3)V99.
004700                15  TKT-FE-AI-FLAG      PIC X(1).
004800                    88 TKT-FE-AI-PRESENT      VALUE "Y".
004900                15  TKT-FE-ACTUAL       PIC 9(3)V99.
005000                15  TKT-FE-ACTUAL-FLAG  PIC X(1).
005100                    88 TKT-FE-ACTUAL-PRESENT  VALUE "Y".
005200                15  TKT-FE-LEARNINGS    PIC X(60).
005300            10  TKT-BE-DATA.
005400                15  TKT-BE-ORIG-EST     PIC 9(3)V99.
005500                15  TKT-BE-ORIG-FLAG    PIC X(1).
005600                    88 TKT-BE-ORIG-PRESENT    VALUE "Y".
005700                15  TKT-BE-AI-EST       PIC 9(3)V99.
005800                15  TKT-BE-AI-FLAG      PIC X(1).
005900                    88 TKT-BE-AI-PRESENT      VALUE "Y".
006000                15  TKT-BE-ACTUAL       PIC 9(3)V99.
006100                15  TKT-BE-ACTUAL-FLAG  PIC X(1).
006200                    88 TKT-BE-ACTUAL-PRESENT  VALUE "Y".
006300                15  TKT-BE-LEARNINGS    PIC X(60).
006400            10  TKT-BA-DATA.
006500                15  TKT-BA-ORIG-EST     PIC 9(3)V99.
006600                15  TKT-BA-ORIG-FLAG    PIC X(1).
006700                    88 TKT-BA-ORIG-PRESENT    VALUE "Y".
006800                15  TKT-BA-AI-EST       PIC 9(3)V99.
006900                15  TKT-BA-AI-FLAG      PIC X(1).
007000                    88 TKT-BA-AI-PRESENT      VALUE "Y".
007100                15  TKT-BA-ACTUAL       PIC 9(3)V99.
007200                15  TKT-BA-ACTUAL-FLAG  PIC X(1).
007300                    88 TKT-BA-ACTUAL-PRESENT  VALUE "Y".
007400                15  TKT-BA-LEARNINGS    PIC X(60).
007500******************************************************************
007600***** REDEFINES THE FIVE DISCIPLINE GROUPS AS A 5-ROW TABLE SO   *
007700***** THE ANALYSIS PARAGRAPHS CAN PERFORM VARYING OVER THEM      *
007800***** RATHER THAN CODING THE SAME LOGIC FIVE TIMES - 021494JS    *
007900******************************************************************
008000        05  TKT-DISC-ROW REDEFINES TKT-DISC-DATA
008100                         OCCURS 5 TIMES INDEXED BY TKT-DISC-IDX.
008200            10  TKT-ROW-ORIG-EST        PIC 9(3)V99.
008300            10  TKT-ROW-ORIG-FLAG       PIC X(1).
008400                88 TKT-ROW-ORIG-PRESENT       VALUE "Y".
008500            10  TKT-ROW-AI-EST          PIC 9(3)V99.
008600            10  TKT-ROW-AI-FLAG         PIC X(1).
008700                88 TKT-ROW-AI-PRESENT         VALUE "Y".
008800            10  TKT-ROW-ACTUAL          PIC 9(3)V99.
008900            10  TKT-ROW-ACTUAL-FLAG     PIC X(1).
009000                88 TKT-ROW-ACTUAL-PRESENT     VALUE "Y".
009100            10  TKT-ROW-LEARNINGS       PIC X(60).
009200        05  FILLER                      PIC X(10).
