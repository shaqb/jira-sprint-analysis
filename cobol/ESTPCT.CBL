000100       IDENTIFICATION DIVISION.
000200******************************************************************
000300       PROGRAM-ID.  ESTPCT.
000400       AUTHOR. M MORALES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/11/94.
000700       DATE-COMPILED. 03/11/94.
000800       SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          CALLED ONCE PER DISCIPLINE BY ESTANLYZ AFTER END OF
001400*          FILE.  COMPUTES THE ORIGINAL-VS-ACTUAL AND AI-VS-
001500*          ACTUAL PERCENTAGE DEVIATIONS AND THE ESTIMATION-
001600*          IMPROVEMENT PERCENTAGE FOR ONE DISCIPLINE'S TOTALS.
001700*
001800*          ALL THREE OUTPUTS ARE FORCED TO ZERO WHEN THE
001900*          DISCIPLINE HAS NO COMPLETE TICKETS OR WHEN EITHER
002000*          TOTAL NEEDED FOR A RATIO IS ZERO - SEE CALLER.
002100*
002200******************************************************************
002300*
002400***** 031194MM  ORIGINAL LOGIC LIFTED FROM CLCLBCST COST CALC    *
002500***** 051794MM  ADDED IMPROVEMENT-PCT CLAMP TO 0-100             *
002600***** 021399TG  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM      *
002700***** 061604JS  ROUNDED PHRASE ADDED ON ALL THREE COMPUTES       *
002800******************************************************************
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER. IBM-390.
003200       OBJECT-COMPUTER. IBM-390.
003300       INPUT-OUTPUT SECTION.
003400*
003500       DATA DIVISION.
003600       FILE SECTION.
003700*
003800       WORKING-STORAGE SECTION.
003900       01  MISC-FIELDS.
004000           05 WS-ORIG-RAW-PCT          PIC S9(5)V999 COMP-3.
004100           05 WS-AI-RAW-PCT            PIC S9(5)V999 COMP-3.
004200           05 WS-ORIG-ERROR            PIC S9(5)V999 COMP-3.
004300           05 WS-AI-ERROR              PIC S9(5)V999 COMP-3.
004360           05 FILLER                   PIC X(4).
004370*
004380****** FLAT VIEW OF THE WORKING FIELDS FOR DIAGNOSTIC DISPLAY   *
004395       01  MISC-FIELDS-FLAT REDEFINES MISC-FIELDS.
004398           05  FILLER                  PIC X(24).
004410****** RAW IMPROVEMENT PERCENT BEFORE THE 0-100 CLAMP BELOW     *
004430       77  WS-IMPROVEMENT-RAW       PIC S9(3)V9 COMP-3.
004440*
004500       LINKAGE SECTION.
004600       01  ESTPCT-REC.
004700           05  EP-COMPLETE-COUNT       PIC 9(4) COMP.
004800           05  EP-ORIG-TOTAL           PIC S9(7)V99 COMP-3.
004900           05  EP-AI-TOTAL             PIC S9(7)V99 COMP-3.
005000           05  EP-ACTUAL-TOTAL         PIC S9(7)V99 COMP-3.
005100           05  EP-ORIG-VS-ACTUAL-PCT   PIC S9(4)V9 COMP-3.
005200           05  EP-AI-VS-ACTUAL-PCT     PIC S9(4)V9 COMP-3.
005300           05  EP-IMPROVEMENT-PCT      PIC 9(3)V9 COMP-3.
005310           05  EP-IMPROVEMENT-PCT-S    REDEFINES EP-IMPROVEMENT-PCT
005320                                        PIC S9(3)V9 COMP-3.
005410****** FLAT VIEW OF THE WHOLE PASSED-IN AREA FOR CONSOLE DUMPS  *
005430       01  ESTPCT-REC-FLAT REDEFINES ESTPCT-REC.
005440           05  FILLER                   PIC X(26).
005450*
005500       01  RETURN-CD                   PIC S9(4) COMP.
005600*
005700       PROCEDURE DIVISION USING ESTPCT-REC, RETURN-CD.
005800       000-MAINLINE.
005900           MOVE ZERO TO RETURN-CD.
006000           MOVE ZERO TO EP-ORIG-VS-ACTUAL-PCT
006100                        EP-AI-VS-ACTUAL-PCT
006200                        EP-IMPROVEMENT-PCT.
006300*
006400           IF EP-COMPLETE-COUNT = ZERO
006500              OR EP-ORIG-TOTAL = ZERO
006600              OR EP-ACTUAL-TOTAL = ZERO
006700               GOBACK.
006800*
006900           PERFORM 100-CALC-DEVIATIONS.
007000           PERFORM 200-CALC-IMPROVEMENT.
007100           GOBACK.
007200*
007300       100-CALC-DEVIATIONS.
007400*****   DEVIATION OF EACH ESTIMATE FROM ACTUAL, KEPT UNROUNDED  *
007500           COMPUTE WS-ORIG-RAW-PCT =
007600               ((EP-ORIG-TOTAL - EP-ACTUAL-TOTAL) /
007700                 EP-ACTUAL-TOTAL) * 100.
007800           COMPUTE WS-AI-RAW-PCT =
007900               ((EP-AI-TOTAL - EP-ACTUAL-TOTAL) /
008000                 EP-ACTUAL-TOTAL) * 100.
008100*
008200           COMPUTE EP-ORIG-VS-ACTUAL-PCT ROUNDED = WS-ORIG-RAW-PCT.
008300           COMPUTE EP-AI-VS-ACTUAL-PCT ROUNDED   = WS-AI-RAW-PCT.
008400*
008500*****   ERROR MAGNITUDES ARE ABSOLUTE VALUES OF THE RAW DEVIATIONS *
008700           COMPUTE WS-ORIG-ERROR = FUNCTION ABS(WS-ORIG-RAW-PCT).
008800           COMPUTE WS-AI-ERROR   = FUNCTION ABS(WS-AI-RAW-PCT).
008900       100-EXIT.
009000           EXIT.
009100*
009200       200-CALC-IMPROVEMENT.
009300*****   ESTIMATION IMPROVEMENT, CLAMPED 0 TO 100                *
009400           IF WS-ORIG-ERROR = ZERO
009500               MOVE ZERO TO EP-IMPROVEMENT-PCT
009600               GO TO 200-EXIT.
009700*
009800           COMPUTE WS-IMPROVEMENT-RAW ROUNDED =
009900               ((WS-ORIG-ERROR - WS-AI-ERROR) / WS-ORIG-ERROR)
010000                * 100.
010100*
010200           IF WS-IMPROVEMENT-RAW < ZERO
010300               MOVE ZERO TO WS-IMPROVEMENT-RAW.
010400           IF WS-IMPROVEMENT-RAW > 100
010500               MOVE 100 TO WS-IMPROVEMENT-RAW.
010600           MOVE WS-IMPROVEMENT-RAW TO EP-IMPROVEMENT-PCT.
010700       200-EXIT.
010800           EXIT.
