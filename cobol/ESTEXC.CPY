000100******************************************************************
000200***** ESTEXC   -  MISSING-DATA EXCEPTION / WORK-FILE RECORD      *
000300***** WRITTEN UNSORTED BY ESTANLYZ FOR EVERY PARTIAL TICKET X    *
000400***** DISCIPLINE, THEN READ AND SORTED BY MISSRPT TO PRODUCE     *
000500***** THE MISSING-DATA EXCEPTION REPORT.                         *
000600*****                                                            *
000700***** 021494JS  ORIGINAL LAYOUT                                  *
000800***** 081699JS  WIDENED MISSING-FIELDS FOR THREE-WAY COMBOS      *
000900******************************************************************
001000    01  ESTEXC-REC.
001100        05  EXC-DISCIPLINE          PIC X(2).
001200        05  EXC-TICKET-KEY          PIC X(10).
001300        05  EXC-ASSIGNEE            PIC X(20).
001400        05  EXC-PRESENT-VALUES      PIC X(60).
001500        05  EXC-MISSING-FIELDS      PIC X(40).
001600        05  FILLER                  PIC X(10).
